000100*////////////////// (CONTROLES) //////////////////////////////
000200************************************************************
000300*    COPY CPCONTRO                                         *
000400*    LAYOUT CONTROLES (ACARREO DE TOTALES ENTRE PASOS)      *
000500*    LARGO REGISTRO EN ARCHIVO CONTROLES = 60 BYTES         *
000600*    UN SOLO REGISTRO QUE VIAJA DE PASO A PASO DEL STREAM   *
000700*    (PGM_10 -> PGM_20 -> PGM_30 -> PGM_40) LLEVANDO LOS    *
000800*    CONTADORES QUE ALIMENTAN LOS TOTALES GENERALES DEL     *
000900*    LISTADO DIARIO (VER PGM_40-PGMLISTA).                 *
001000************************************************************
001100 01  WS-REG-CONTRO.
001200*     SOCIOS LEIDOS Y CLASIFICADOS EN LA VALIDACION (U2)
001300     03  CT-MIEM-LEIDOS        PIC 9(05)    VALUE ZEROS.
001400     03  CT-MIEM-VALIDOS       PIC 9(05)    VALUE ZEROS.
001500     03  CT-MIEM-RECHAZADOS    PIC 9(05)    VALUE ZEROS.
001600*     FUNCIONARIO SEMBRADO / VALIDADO (U1 + U2)
001700     03  CT-FUNCIO-VALIDOS     PIC 9(03)    VALUE ZEROS.
001800     03  CT-FUNCIO-RECHAZADOS  PIC 9(03)    VALUE ZEROS.
001900     03  CT-SEMILLA-CREADA     PIC X(01)    VALUE 'N'.
002000*     MOVIMIENTOS DEL DIA (U3)
002100     03  CT-TXN-LEIDAS         PIC 9(05)    VALUE ZEROS.
002200     03  CT-PRESTAMOS-ACEPT    PIC 9(05)    VALUE ZEROS.
002300     03  CT-DEVOLUC-ACEPT      PIC 9(05)    VALUE ZEROS.
002400     03  CT-TXN-RECHAZADAS     PIC 9(05)    VALUE ZEROS.
002500*     VENCIMIENTOS (U4)
002600     03  CT-VENCIDOS-ABIERTOS  PIC 9(05)    VALUE ZEROS.
002700     03  CT-MULTAS-TOTAL       PIC S9(7)V99 COMP-3 VALUE ZEROS.
002800*     RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
002900     03  FILLER                PIC X(08)    VALUE SPACES.
003000*///////////////////////////////////////////////////////////
