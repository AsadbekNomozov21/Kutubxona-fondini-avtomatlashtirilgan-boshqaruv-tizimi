000100*////////////////// (FUNCIONARIO) //////////////////////////////
000200************************************************************
000300*    COPY CPFUNCIO                                         *
000400*    LAYOUT FUNCIONARIO (FICHA DE BIBLIOTECARIO)            *
000500*    LARGO REGISTRO EN ARCHIVO FUNCIOS = 95 BYTES           *
000600*    EL FD DE FUNCIOS SE DEFINE PIC X(095); ESTE LAYOUT SE  *
000700*    USA SOLO EN WORKING-STORAGE VIA READ...INTO/WRITE...   *
000800*    FROM.                                                  *
000900************************************************************
001000 01  WS-REG-FUNCIO.
001100*     POSICION RELATIVA (01:04) NUMERO DE FUNCIONARIO
001200     03  STAFF-ID              PIC 9(04)    VALUE ZEROS.
001300*     POSICION RELATIVA (05:34) NOMBRE COMPLETO
001400     03  STAFF-NAME            PIC X(30)    VALUE SPACES.
001500*     POSICION RELATIVA (35:64) CORREO ELECTRONICO
001600     03  STAFF-EMAIL           PIC X(30)    VALUE SPACES.
001700*     POSICION RELATIVA (65:77) TELEFONO +998 Y 9 DIGITOS
001800     03  STAFF-PHONE           PIC X(13)    VALUE SPACES.
001900*     POSICION RELATIVA (78:85) TURNO  'morning'/'evening'
002000     03  STAFF-SHIFT           PIC X(08)    VALUE SPACES.
002100*     POSICION RELATIVA (86:94) ROL 'admin'/'librarian'
002200     03  STAFF-ROLE            PIC X(09)    VALUE SPACES.
002300*     POSICION RELATIVA (95:95) ACTIVO  Y/N
002400     03  STAFF-ACTIVE          PIC X(01)    VALUE 'Y'.
002500*     RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT (NO SE
002600*     GRABA EN EL ARCHIVO, SOLO VIVE EN WORKING-STORAGE)
002700     03  FILLER                PIC X(08)    VALUE SPACES.
002800*///////////////////////////////////////////////////////////
002900
003000*---- VISTA DEL FUNCIONARIO COMO TABLA DE CARACTERES, USADA POR
003100*     2440-VALIDAR-CORREO-FUNCIO-I / 2445-ESCANEAR-CARACTER-
003200*     FUNCIO-I PARA RECORRER EL CORREO CARACTER POR CARACTER
003300*     (VER PGM_10-PGMSEVAL, PARRAFO 2400-VALIDAR-FUNCIO-I).
003400 01  WS-FUNCIO-SCAN REDEFINES WS-REG-FUNCIO.
003500     03  FS-ID-AREA            PIC X(04).
003600     03  FS-NAME-AREA          PIC X(30).
003700     03  FS-EMAIL-CHARS        PIC X OCCURS 30 TIMES.
003800     03  FS-PHONE-CHARS        PIC X OCCURS 13 TIMES.
003900     03  FS-RESTO-AREA         PIC X(26).
004000*///////////////////////////////////////////////////////////
