000100*////////////////// (SOCIO) //////////////////////////////////
000200************************************************************
000300*    COPY CPSOCIO                                          *
000400*    LAYOUT SOCIO (FICHA DE MIEMBRO DE BIBLIOTECA)          *
000500*    LARGO REGISTRO EN ARCHIVO SOCIOS = 82 BYTES            *
000600*    EL FD DE SOCIOS SE DEFINE PIC X(082); ESTE LAYOUT SE   *
000700*    USA SOLO EN WORKING-STORAGE VIA READ...INTO/WRITE...   *
000800*    FROM, IGUAL QUE WS-REG-NOVCLIE EN LOS PROGRAMAS VIEJOS.*
000900************************************************************
001000 01  WS-REG-SOCIO.
001100*     POSICION RELATIVA (01:06) NUMERO DE SOCIO
001200     03  MEMBER-ID             PIC 9(06)    VALUE ZEROS.
001300*     POSICION RELATIVA (07:36) NOMBRE COMPLETO
001400     03  MEMBER-NAME           PIC X(30)    VALUE SPACES.
001500*     POSICION RELATIVA (37:66) CORREO ELECTRONICO
001600     03  MEMBER-EMAIL          PIC X(30)    VALUE SPACES.
001700*     POSICION RELATIVA (67:79) TELEFONO +998 Y 9 DIGITOS
001800     03  MEMBER-PHONE          PIC X(13)    VALUE SPACES.
001900*     POSICION RELATIVA (80:80) ESTADO  A=ACTIVO  I=INACTIVO
002000     03  MEMBER-STATUS         PIC X(01)    VALUE 'A'.
002100*     POSICION RELATIVA (81:82) PRESTAMOS ABIERTOS DEL SOCIO
002200     03  MEMBER-LOANS-OUT      PIC 9(02)    VALUE ZEROS.
002300*     RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT (NO SE
002400*     GRABA EN EL ARCHIVO, SOLO VIVE EN WORKING-STORAGE)
002500     03  FILLER                PIC X(08)    VALUE SPACES.
002600*///////////////////////////////////////////////////////////
