000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSEVAL.
000300 AUTHOR.        R VALDEZ.
000400 INSTALLATION.  BIBLIOTECA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.  12/05/1987.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000800                 SISTEMAS DE LA BIBLIOTECA CENTRAL.
000900***************************************************************
001000*    PGMSEVAL  -  PASO 10 DEL STREAM DE CIERRE DIARIO          *
001100*    ===========================================               *
001200*    - SIEMBRA EL FUNCIONARIO ADMINISTRADOR POR DEFECTO EN     *
001300*      FUNCIOS SI NO EXISTE YA UNO CON CORREO                  *
001400*      ADMIN@LIBRARY.UZ (ALTA POR OPEN EXTEND).                *
001500*    - VALIDA CADA FICHA DE SOCIOS Y LA FICHA DE FUNCIONARIO   *
001600*      RECIEN SEMBRADA: CORREO, TELEFONO (+998 Y 9 DIGITOS),   *
001700*      NOMBRE NO EN BLANCO, ESTADO A/I.                        *
001800*    - LOS RECHAZADOS SE CUENTAN Y SE GRABAN EN BITACORA PARA  *
001900*      QUE PGM_40-PGMLISTA LOS LISTE EN EL RENGLON DE RECHAZO. *
002000*    - LOS CONTADORES DE VALIDOS/RECHAZADOS VIAJAN EN EL       *
002100*      REGISTRO DE CONTROLES HACIA LOS SIGUIENTES PASOS DEL    *
002200*      STREAM (PGM_20, PGM_30, PGM_40).                        *
002300***************************************************************
002400*    HISTORIAL DE CAMBIOS
002500*    ----------------------------------------------------------
002600*    AAMMDD PROGRAMADOR  PETICION    DESCRIPCION
002700*    ----------------------------------------------------------
002800*    871205 RVALDEZ      INI-0001    ALTA INICIAL DEL PROGRAMA.   SEVAL001
002900*                                    VALIDACION DE SOCIOS SOLAM-
003000*                                    ENTE, SIN SIEMBRA.
003100*    880830 RVALDEZ      INI-0014    SE AGREGA LA SIEMBRA DEL     SEVAL002
003200*                                    FUNCIONARIO ADMINISTRADOR
003300*                                    POR DEFECTO (PARRAFO 1000).
003400*    901114 MCASTRO      MNT-0233    VALIDACION DE TELEFONO CAM   SEVAL003
003500*                                    -BIA DE 7 A 13 POSICIONES
003600*                                    POR EL NUEVO PREFIJO +998.
003700*    940622 MCASTRO      MNT-0401    SE AGREGA EL REGISTRO DE     SEVAL004
003800*                                    CONTROLES PARA ACARREAR
003900*                                    CONTADORES AL RESTO DEL
004000*                                    STREAM.
004100*    981009 JPEREIRA     Y2K-0007    REVISION Y2K: LAS FECHAS     SEVAL005
004200*                                    DE ESTE PASO NO LLEVAN
004300*                                    SIGLO IMPLICITO; SE DEJA
004400*                                    CONSTANCIA, SIN CAMBIOS DE
004500*                                    CODIGO REQUERIDOS.
004600*    990226 JPEREIRA     Y2K-0007F    CIERRE DEL EXPEDIENTE Y2K   SEVAL006
004700*                                    PARA ESTE PROGRAMA.
004800*    070318 LSOSA        MNT-0588    SE GRABA RENGLON DE RECHAZO  SEVAL007
004900*                                    EN BITACORA EN VEZ DE SOLO
005000*                                    DISPLAY (PARRAFO 2450).
005100*    150711 LSOSA        MNT-0742    VALIDACION DE CORREO MAS     SEVAL008
005200*                                    ESTRICTA: EXIGE PUNTO
005300*                                    DESPUES DE LA ARROBA CON
005400*                                    CARACTER A AMBOS LADOS.
005500*    160215 LSOSA        MNT-0805    CT-MULTAS-TOTAL (CONTROLES)  SEVAL009
005600*                                    Y BT-PENALTY (BITACORA)
005700*                                    PASAN A COMP-3, COMO USA EL
005800*                                    RESTO DE LOS IMPORTES INTER-
005900*                                    NOS DEL DEPARTAMENTO.
006000*    160304 LSOSA        MNT-0812    2400-VALIDAR-FUNCIO-I YA     SEVAL010
006100*                                    TAMBIEN VALIDA STAFF-EMAIL
006200*                                    (PARRAFOS 2440/2445, IGUAL
006300*                                    CRITERIO QUE 2420 DE SOCIOS)
006400*                                    Y GRABA EL RECHAZO EN BITACO-
006500*                                    RA (ANTES SOLO CONTABA).
006600***************************************************************
006700
006800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON STATUS IS WS-UPSI-SIEMBRA-FORZADA.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800
007900     SELECT SOCIOS  ASSIGN DDSOCIOS
008000            FILE STATUS IS FS-SOCIOS.
008100
008200     SELECT FUNCIOS ASSIGN DDFUNCIO
008300            FILE STATUS IS FS-FUNCIO.
008400
008500     SELECT CONTROLES ASSIGN DDCONTRO
008600            FILE STATUS IS FS-CONTRO.
008700
008800     SELECT BITACORA ASSIGN DDBITACO
008900            FILE STATUS IS FS-BITACO.
009000
009100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  SOCIOS
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-SOCIOS       PIC X(082).
009900
010000 FD  FUNCIOS
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  REG-FUNCIO       PIC X(095).
010400
010500 FD  CONTROLES
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-CONTRO       PIC X(060).
010900
011000 FD  BITACORA
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORDING MODE IS F.
011300 01  REG-BITACO       PIC X(085).
011400
011500
011600 WORKING-STORAGE SECTION.
011700*=======================*
011800
011900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012000
012100*---- INTERRUPTOR DE SIEMBRA FORZADA (PRUEBAS) -----------------
012200 77  WS-UPSI-SIEMBRA-FORZADA    PIC X        VALUE 'N'.
012300
012400*---- FILE STATUS ------------------------------------------------
012500 77  FS-SOCIOS                  PIC XX       VALUE SPACES.
012600     88  FS-SOCIOS-FIN                       VALUE '10'.
012700 77  FS-FUNCIO                  PIC XX       VALUE SPACES.
012800     88  FS-FUNCIO-FIN                       VALUE '10'.
012900 77  FS-CONTRO                  PIC XX       VALUE SPACES.
013000 77  FS-BITACO                  PIC XX       VALUE SPACES.
013100
013200 77  WS-STATUS-FIN               PIC X       VALUE 'N'.
013300     88  WS-FIN-SOCIOS                       VALUE 'Y'.
013400
013500*---- FUNCIONARIO SEMBRADO: SE BUSCA EL MAYOR STAFF-ID Y SE     *
013600*     VERIFICA SI YA EXISTE EL CORREO admin@library.uz --------
013700 77  WS-FUNCIO-MAX-ID            PIC 9(04)    VALUE ZEROS
013800                                  USAGE COMP.
013900 77  WS-ADMIN-ENCONTRADO         PIC X        VALUE 'N'.
014000     88  WS-ADMIN-YA-EXISTE                  VALUE 'Y'.
014100 77  WS-CORREO-ADMIN             PIC X(30)    VALUE
014200                                  'admin@library.uz'.
014300
014400*---- CONTADORES (TODOS COMP POR NORMA DE LA INSTALACION) -----
014500 77  WS-CANT-MIEM-LEIDOS         PIC 9(05) USAGE COMP VALUE ZEROS.
014600 77  WS-CANT-MIEM-VALIDOS        PIC 9(05) USAGE COMP VALUE ZEROS.
014700 77  WS-CANT-MIEM-RECHAZADOS     PIC 9(05) USAGE COMP VALUE ZEROS.
014800 77  WS-CANT-FUNCIO-VALIDOS      PIC 9(03) USAGE COMP VALUE ZEROS.
014900 77  WS-CANT-FUNCIO-RECHAZADOS   PIC 9(03) USAGE COMP VALUE ZEROS.
015000
015100*---- VALIDACION DE CAMPOS -------------------------------------
015200 77  WS-REG-VALIDO               PIC XXX      VALUE 'SI'.
015300     88  WS-REG-ES-VALIDO                    VALUE 'SI'.
015400 77  WS-MOTIVO-RECHAZO           PIC X(30)    VALUE SPACES.
015500 77  WS-SUB-SCAN                 PIC 9(02) USAGE COMP VALUE ZEROS.
015600 77  WS-POS-ARROBA                PIC 9(02) USAGE COMP VALUE ZEROS.
015700 77  WS-POS-PUNTO                 PIC 9(02) USAGE COMP VALUE ZEROS.
015800 77  WS-LARGO-CAMPO                PIC 9(02) USAGE COMP VALUE ZEROS.
015900
016000*//// COPY PARA ESTRUCTURA DE DATOS ////////////////////////////
016100
016200*    COPY CPSOCIO.
016300*    LAYOUT SOCIO (FICHA DE MIEMBRO DE BIBLIOTECA)
016400*    LARGO 82 BYTES
016500 01  WS-REG-SOCIO.
016600     03  MEMBER-ID             PIC 9(06)    VALUE ZEROS.
016700     03  MEMBER-NAME           PIC X(30)    VALUE SPACES.
016800     03  MEMBER-EMAIL          PIC X(30)    VALUE SPACES.
016900     03  MEMBER-PHONE          PIC X(13)    VALUE SPACES.
017000     03  MEMBER-STATUS         PIC X(01)    VALUE 'A'.
017100     03  MEMBER-LOANS-OUT      PIC 9(02)    VALUE ZEROS.
017200     03  FILLER                PIC X(08)    VALUE SPACES.
017300
017400*---- VISTA DEL SOCIO COMO TABLA DE CARACTERES, PARA RECORRER
017500*     EL CORREO Y EL TELEFONO CARACTER POR CARACTER EN
017600*     2400-VALIDAR-CAMPOS-I.
017700 01  WS-SOCIO-SCAN REDEFINES WS-REG-SOCIO.
017800     03  SS-ID-AREA            PIC X(06).
017900     03  SS-NAME-AREA          PIC X(30).
018000     03  SS-EMAIL-CHARS        PIC X OCCURS 30 TIMES.
018100     03  SS-PHONE-CHARS        PIC X OCCURS 13 TIMES.
018200     03  SS-RESTO-AREA         PIC X(03).
018300
018400*    COPY CPFUNCIO.
018500*    LAYOUT FUNCIONARIO (FICHA DE BIBLIOTECARIO)
018600*    LARGO 95 BYTES
018700 01  WS-REG-FUNCIO.
018800     03  STAFF-ID              PIC 9(04)    VALUE ZEROS.
018900     03  STAFF-NAME            PIC X(30)    VALUE SPACES.
019000     03  STAFF-EMAIL           PIC X(30)    VALUE SPACES.
019100     03  STAFF-PHONE           PIC X(13)    VALUE SPACES.
019200     03  STAFF-SHIFT           PIC X(08)    VALUE SPACES.
019300     03  STAFF-ROLE            PIC X(09)    VALUE SPACES.
019400     03  STAFF-ACTIVE          PIC X(01)    VALUE 'Y'.
019500     03  FILLER                PIC X(08)    VALUE SPACES.
019600
019700 01  WS-FUNCIO-SCAN REDEFINES WS-REG-FUNCIO.
019800     03  FS-ID-AREA            PIC X(04).
019900     03  FS-NAME-AREA          PIC X(30).
020000     03  FS-EMAIL-CHARS        PIC X OCCURS 30 TIMES.
020100     03  FS-PHONE-CHARS        PIC X OCCURS 13 TIMES.
020200     03  FS-RESTO-AREA         PIC X(26).
020300
020400*    COPY CPCONTRO.
020500*    LAYOUT CONTROLES (ACARREO DE TOTALES ENTRE PASOS)
020600*    LARGO 60 BYTES
020700 01  WS-REG-CONTRO.
020800     03  CT-MIEM-LEIDOS        PIC 9(05)    VALUE ZEROS.
020900     03  CT-MIEM-VALIDOS       PIC 9(05)    VALUE ZEROS.
021000     03  CT-MIEM-RECHAZADOS    PIC 9(05)    VALUE ZEROS.
021100     03  CT-FUNCIO-VALIDOS     PIC 9(03)    VALUE ZEROS.
021200     03  CT-FUNCIO-RECHAZADOS  PIC 9(03)    VALUE ZEROS.
021300     03  CT-SEMILLA-CREADA     PIC X(01)    VALUE 'N'.
021400     03  CT-TXN-LEIDAS         PIC 9(05)    VALUE ZEROS.
021500     03  CT-PRESTAMOS-ACEPT    PIC 9(05)    VALUE ZEROS.
021600     03  CT-DEVOLUC-ACEPT      PIC 9(05)    VALUE ZEROS.
021700     03  CT-TXN-RECHAZADAS     PIC 9(05)    VALUE ZEROS.
021800     03  CT-VENCIDOS-ABIERTOS  PIC 9(05)    VALUE ZEROS.
021900     03  CT-MULTAS-TOTAL       PIC S9(7)V99 COMP-3 VALUE ZEROS.
022000     03  FILLER                PIC X(08)    VALUE SPACES.
022100
022200*    COPY CPBITACO.
022300*    LAYOUT BITACORA (RENGLONES PARA EL LISTADO DIARIO)
022400*    LARGO 85 BYTES
022500 01  WS-REG-BITACO.
022600     03  BT-MEMBER-ID          PIC 9(06)    VALUE ZEROS.
022700     03  BT-TIPO               PIC X(07)    VALUE SPACES.
022800         88  BT-ES-PRESTAMO             VALUE 'BORROW '.
022900         88  BT-ES-DEVOLUCION           VALUE 'RETURN '.
023000         88  BT-ES-VENCIDO              VALUE 'OVERDUE'.
023100         88  BT-ES-RECHAZO              VALUE 'RECHAZO'.
023200         88  BT-ES-RECHAZO-FUNCIO       VALUE 'RECFUNC'.
023300     03  BT-BOOK-ID            PIC 9(06)    VALUE ZEROS.
023400     03  BT-BORROW-ID          PIC 9(08)    VALUE ZEROS.
023500     03  BT-DUE-DATE           PIC 9(08)    VALUE ZEROS.
023600     03  BT-DAYS-OVERDUE       PIC 9(04)    VALUE ZEROS.
023700     03  BT-PENALTY            PIC S9(7)V99 COMP-3 VALUE ZEROS.
023800     03  BT-REJECT-MSG         PIC X(30)    VALUE SPACES.
023900     03  FILLER                PIC X(11)    VALUE SPACES.
024000
024100*---- VISTA DEL MOTIVO DE RECHAZO COMO PRIMEROS 25 CARACTERES, --
024200*     RESERVADA PARA EL DIA QUE EL RESUMEN DE ALTA LOS TRUNQUE --
024300*     IGUAL QUE PGMLISTA TRUNCA EL TITULO DEL LIBRO (MNT-0750).
024400 01  WS-BITACO-MOTIVO-VISTA REDEFINES WS-REG-BITACO.
024500     03  FILLER                PIC X(29).
024600     03  BM-MOTIVO-25          PIC X(25).
024700     03  FILLER                PIC X(31).
024800*///////////////////////////////////////////////////////////////
024900
025000 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
025100
025200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025300 PROCEDURE DIVISION.
025400
025500 MAIN-PROGRAM-I.
025600
025700     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
025800     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
025900                                  UNTIL WS-FIN-SOCIOS
026000     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
026100
026200 MAIN-PROGRAM-F.  GOBACK.
026300
026400
026500*---- CUERPO INICIO: ABRE ARCHIVOS, SIEMBRA ADMIN, LEE PRIMERO -
026600 1000-INICIO-I.
026700
026800     OPEN INPUT  SOCIOS
026900     IF FS-SOCIOS IS NOT EQUAL '00' THEN
027000        DISPLAY '* ERROR EN OPEN SOCIOS = ' FS-SOCIOS
027100        MOVE 9999 TO RETURN-CODE
027200        SET WS-FIN-SOCIOS TO TRUE
027300     END-IF
027400
027500     OPEN OUTPUT CONTROLES
027600     IF FS-CONTRO IS NOT EQUAL '00' THEN
027700        DISPLAY '* ERROR EN OPEN CONTROLES = ' FS-CONTRO
027800        MOVE 9999 TO RETURN-CODE
027900        SET WS-FIN-SOCIOS TO TRUE
028000     END-IF
028100
028200     OPEN OUTPUT BITACORA
028300     IF FS-BITACO IS NOT EQUAL '00' THEN
028400        DISPLAY '* ERROR EN OPEN BITACORA = ' FS-BITACO
028500        MOVE 9999 TO RETURN-CODE
028600        SET WS-FIN-SOCIOS TO TRUE
028700     END-IF
028800
028900     IF RETURN-CODE NOT EQUAL 9999 THEN
029000        PERFORM 1100-SEMBRAR-ADMIN-I THRU 1100-SEMBRAR-ADMIN-F
029100        PERFORM 2100-LEER-SOCIO-I    THRU 2100-LEER-SOCIO-F
029200     END-IF.
029300
029400 1000-INICIO-F.  EXIT.
029500
029600
029700*---- SIEMBRA EL ADMINISTRADOR POR DEFECTO (U1) -----------------
029800 1100-SEMBRAR-ADMIN-I.
029900
030000     OPEN INPUT FUNCIOS
030100     IF FS-FUNCIO IS NOT EQUAL '00' THEN
030200        DISPLAY '* ERROR EN OPEN FUNCIOS (LECTURA) = ' FS-FUNCIO
030300        MOVE 9999 TO RETURN-CODE
030400        SET WS-FIN-SOCIOS TO TRUE
030500     ELSE
030600        PERFORM 1110-BUSCAR-ADMIN-I THRU 1110-BUSCAR-ADMIN-F
030700           UNTIL FS-FUNCIO-FIN
030800        CLOSE FUNCIOS
030900     END-IF
031000
031100     IF NOT WS-ADMIN-YA-EXISTE THEN
031200        OPEN EXTEND FUNCIOS
031300        IF FS-FUNCIO IS NOT EQUAL '00' THEN
031400           DISPLAY '* ERROR EN OPEN FUNCIOS (EXTEND) = '
031500                   FS-FUNCIO
031600           MOVE 9999 TO RETURN-CODE
031700           SET WS-FIN-SOCIOS TO TRUE
031800        ELSE
031900           ADD 1 TO WS-FUNCIO-MAX-ID
032000           MOVE WS-FUNCIO-MAX-ID TO STAFF-ID
032100           MOVE 'Admin Adminov'  TO STAFF-NAME
032200           MOVE WS-CORREO-ADMIN  TO STAFF-EMAIL
032300           MOVE '+998901234567'  TO STAFF-PHONE
032400           MOVE 'morning'        TO STAFF-SHIFT
032500           MOVE 'admin'          TO STAFF-ROLE
032600           MOVE 'Y'              TO STAFF-ACTIVE
032700           WRITE REG-FUNCIO FROM WS-REG-FUNCIO
032800           IF FS-FUNCIO IS NOT EQUAL '00' THEN
032900              DISPLAY '* ERROR EN WRITE FUNCIOS = ' FS-FUNCIO
033000              MOVE 9999 TO RETURN-CODE
033100              SET WS-FIN-SOCIOS TO TRUE
033200           ELSE
033300              MOVE 'S' TO CT-SEMILLA-CREADA
033400              DISPLAY 'SEMILLA DE ADMINISTRADOR CREADA - '
033500                      'STAFF-ID: ' STAFF-ID
033600           END-IF
033700           CLOSE FUNCIOS
033800        END-IF
033900     ELSE
034000        DISPLAY 'SEMILLA DE ADMINISTRADOR YA EXISTIA - OK'
034100     END-IF
034200
034300     PERFORM 2400-VALIDAR-FUNCIO-I THRU 2400-VALIDAR-FUNCIO-F.
034400
034500 1100-SEMBRAR-ADMIN-F.  EXIT.
034600
034700
034800*---- RECORRE FUNCIOS BUSCANDO EL CORREO ADMIN Y EL MAYOR ID ---
034900 1110-BUSCAR-ADMIN-I.
035000
035100     READ FUNCIOS INTO WS-REG-FUNCIO
035200
035300     EVALUATE FS-FUNCIO
035400        WHEN '00'
035500           IF STAFF-ID > WS-FUNCIO-MAX-ID THEN
035600              MOVE STAFF-ID TO WS-FUNCIO-MAX-ID
035700           END-IF
035800           IF STAFF-EMAIL IS EQUAL WS-CORREO-ADMIN THEN
035900              SET WS-ADMIN-YA-EXISTE TO TRUE
036000           END-IF
036100        WHEN '10'
036200           CONTINUE
036300        WHEN OTHER
036400           DISPLAY '* ERROR EN LECTURA FUNCIOS = ' FS-FUNCIO
036500           MOVE 9999 TO RETURN-CODE
036600           SET FS-FUNCIO-FIN TO TRUE
036700     END-EVALUATE.
036800
036900 1110-BUSCAR-ADMIN-F.  EXIT.
037000
037100
037200*---- CUERPO PRINCIPAL: VALIDA EL SOCIO LEIDO Y LEE EL SIGUIENTE
037300 2000-PROCESO-I.
037400
037500     PERFORM 2410-VALIDAR-SOCIO-I THRU 2410-VALIDAR-SOCIO-F
037600     PERFORM 2100-LEER-SOCIO-I    THRU 2100-LEER-SOCIO-F.
037700
037800 2000-PROCESO-F.  EXIT.
037900
038000
038100*---- LEE EL SIGUIENTE REGISTRO DE SOCIOS -----------------------
038200 2100-LEER-SOCIO-I.
038300
038400     READ SOCIOS INTO WS-REG-SOCIO
038500
038600     EVALUATE FS-SOCIOS
038700        WHEN '00'
038800           ADD 1 TO WS-CANT-MIEM-LEIDOS
038900        WHEN '10'
039000           SET WS-FIN-SOCIOS TO TRUE
039100        WHEN OTHER
039200           DISPLAY '* ERROR EN LECTURA SOCIOS = ' FS-SOCIOS
039300           MOVE 9999 TO RETURN-CODE
039400           SET WS-FIN-SOCIOS TO TRUE
039500     END-EVALUATE.
039600
039700 2100-LEER-SOCIO-F.  EXIT.
039800
039900
040000*---- VALIDA LOS CAMPOS DEL SOCIO RECIEN LEIDO (U2) -------------
040100 2410-VALIDAR-SOCIO-I.
040200
040300     MOVE 'SI'    TO WS-REG-VALIDO
040400     MOVE SPACES  TO WS-MOTIVO-RECHAZO
040500
040600     IF MEMBER-NAME IS EQUAL SPACES THEN
040700        MOVE 'NOMBRE EN BLANCO' TO WS-MOTIVO-RECHAZO
040800        MOVE 'NO' TO WS-REG-VALIDO
040900     END-IF
041000
041100     IF WS-REG-ES-VALIDO THEN
041200        PERFORM 2420-VALIDAR-CORREO-I THRU 2420-VALIDAR-CORREO-F
041300     END-IF
041400
041500     IF WS-REG-ES-VALIDO THEN
041600        PERFORM 2430-VALIDAR-FONO-I THRU 2430-VALIDAR-FONO-F
041700     END-IF
041800
041900     IF WS-REG-ES-VALIDO AND
042000        MEMBER-STATUS NOT EQUAL 'A' AND
042100        MEMBER-STATUS NOT EQUAL 'I' THEN
042200        MOVE 'ESTADO DE SOCIO INVALIDO' TO WS-MOTIVO-RECHAZO
042300        MOVE 'NO' TO WS-REG-VALIDO
042400     END-IF
042500
042600     IF WS-REG-ES-VALIDO THEN
042700        ADD 1 TO WS-CANT-MIEM-VALIDOS
042800     ELSE
042900        ADD 1 TO WS-CANT-MIEM-RECHAZADOS
043000        MOVE MEMBER-ID       TO BT-MEMBER-ID
043100        SET BT-ES-RECHAZO    TO TRUE
043200        MOVE WS-MOTIVO-RECHAZO TO BT-REJECT-MSG
043300        PERFORM 2450-GRABAR-RECHAZO-I THRU 2450-GRABAR-RECHAZO-F
043400     END-IF.
043500
043600 2410-VALIDAR-SOCIO-F.  EXIT.
043700
043800
043900*---- VALIDA FORMATO DE CORREO (2420) ----------------------------
044000*     UNA ARROBA PRECEDIDA POR ALGO, UN PUNTO DESPUES DE LA
044100*     ARROBA CON ALGO ENTRE AMBOS Y ALGO DESPUES DEL ULTIMO
044200*     PUNTO.
044300 2420-VALIDAR-CORREO-I.
044400
044500     MOVE ZEROS TO WS-POS-ARROBA WS-POS-PUNTO
044600
044700     PERFORM 2425-ESCANEAR-CARACTER-I THRU 2425-ESCANEAR-CARACTER-F
044800        VARYING WS-SUB-SCAN FROM 1 BY 1
044900           UNTIL WS-SUB-SCAN > 30
045000
045100     IF WS-POS-ARROBA LESS 2 THEN
045200        MOVE 'CORREO SIN ARROBA VALIDA' TO WS-MOTIVO-RECHAZO
045300        MOVE 'NO' TO WS-REG-VALIDO
045400     ELSE
045500        IF WS-POS-PUNTO EQUAL ZEROS OR
045600           WS-POS-PUNTO = WS-POS-ARROBA + 1 OR
045700           WS-POS-PUNTO >= 30 THEN
045800           MOVE 'CORREO SIN DOMINIO VALIDO' TO WS-MOTIVO-RECHAZO
045900           MOVE 'NO' TO WS-REG-VALIDO
046000        END-IF
046100     END-IF.
046200
046300 2420-VALIDAR-CORREO-F.  EXIT.
046400
046500
046600*---- REVISA UNA POSICION DEL CORREO BUSCANDO ARROBA Y PUNTO ----
046700 2425-ESCANEAR-CARACTER-I.
046800
046900     IF SS-EMAIL-CHARS (WS-SUB-SCAN) EQUAL '@'
047000        AND WS-POS-ARROBA EQUAL ZEROS THEN
047100        MOVE WS-SUB-SCAN TO WS-POS-ARROBA
047200     END-IF
047300     IF SS-EMAIL-CHARS (WS-SUB-SCAN) EQUAL '.'
047400        AND WS-POS-ARROBA NOT EQUAL ZEROS THEN
047500        MOVE WS-SUB-SCAN TO WS-POS-PUNTO
047600     END-IF.
047700
047800 2425-ESCANEAR-CARACTER-F.  EXIT.
047900
048000
048100*---- VALIDA FORMATO DE TELEFONO (2430) --------------------------
048200*     EXACTAMENTE 13 POSICIONES, EMPIEZA CON +998, LAS 9
048300*     POSICIONES RESTANTES TODAS NUMERICAS.
048400 2430-VALIDAR-FONO-I.
048500
048600     IF MEMBER-PHONE (1:4) NOT EQUAL '+998' THEN
048700        MOVE 'TELEFONO SIN PREFIJO +998' TO WS-MOTIVO-RECHAZO
048800        MOVE 'NO' TO WS-REG-VALIDO
048900     ELSE
049000        IF MEMBER-PHONE (5:9) IS NOT NUMERIC THEN
049100           MOVE 'TELEFONO CON DIGITOS INVALIDOS'
049200             TO WS-MOTIVO-RECHAZO
049300           MOVE 'NO' TO WS-REG-VALIDO
049400        END-IF
049500     END-IF.
049600
049700 2430-VALIDAR-FONO-F.  EXIT.
049800
049900
050000*---- VALIDA LA FICHA DE FUNCIONARIO SEMBRADA/EXISTENTE (U2) ----
050100 2400-VALIDAR-FUNCIO-I.
050200
050300     MOVE 'SI'   TO WS-REG-VALIDO
050400     MOVE SPACES TO WS-MOTIVO-RECHAZO
050500
050600     IF STAFF-NAME IS EQUAL SPACES THEN
050700        MOVE 'NOMBRE EN BLANCO' TO WS-MOTIVO-RECHAZO
050800        MOVE 'NO' TO WS-REG-VALIDO
050900     END-IF
051000
051100     IF WS-REG-ES-VALIDO THEN
051200        PERFORM 2440-VALIDAR-CORREO-FUNCIO-I
051300           THRU 2440-VALIDAR-CORREO-FUNCIO-F
051400     END-IF
051500
051600     IF WS-REG-ES-VALIDO AND
051700        (STAFF-PHONE (1:4) NOT EQUAL '+998' OR
051800         STAFF-PHONE (5:13) IS NOT NUMERIC) THEN
051900        MOVE 'TELEFONO INVALIDO' TO WS-MOTIVO-RECHAZO
052000        MOVE 'NO' TO WS-REG-VALIDO
052100     END-IF
052200
052300     IF WS-REG-ES-VALIDO THEN
052400        ADD 1 TO WS-CANT-FUNCIO-VALIDOS
052500     ELSE
052600        ADD 1 TO WS-CANT-FUNCIO-RECHAZADOS
052700        MOVE STAFF-ID            TO BT-MEMBER-ID
052800        SET BT-ES-RECHAZO-FUNCIO TO TRUE
052900        MOVE WS-MOTIVO-RECHAZO   TO BT-REJECT-MSG
053000        PERFORM 2450-GRABAR-RECHAZO-I THRU 2450-GRABAR-RECHAZO-F
053100     END-IF.
053200
053300 2400-VALIDAR-FUNCIO-F.  EXIT.
053400
053500
053600*---- VALIDA FORMATO DE CORREO DEL FUNCIONARIO (2440), MISMA ----
053700*     REGLA DE ARROBA/PUNTO QUE 2420-VALIDAR-CORREO-I PERO
053800*     RECORRIENDO FS-EMAIL-CHARS (WS-FUNCIO-SCAN) EN VEZ DE
053900*     SS-EMAIL-CHARS (WS-SOCIO-SCAN).
054000 2440-VALIDAR-CORREO-FUNCIO-I.
054100
054200     MOVE ZEROS TO WS-POS-ARROBA WS-POS-PUNTO
054300
054400     PERFORM 2445-ESCANEAR-CARACTER-FUNCIO-I
054500        THRU 2445-ESCANEAR-CARACTER-FUNCIO-F
054600        VARYING WS-SUB-SCAN FROM 1 BY 1
054700           UNTIL WS-SUB-SCAN > 30
054800
054900     IF WS-POS-ARROBA LESS 2 THEN
055000        MOVE 'CORREO SIN ARROBA VALIDA' TO WS-MOTIVO-RECHAZO
055100        MOVE 'NO' TO WS-REG-VALIDO
055200     ELSE
055300        IF WS-POS-PUNTO EQUAL ZEROS OR
055400           WS-POS-PUNTO = WS-POS-ARROBA + 1 OR
055500           WS-POS-PUNTO >= 30 THEN
055600           MOVE 'CORREO SIN DOMINIO VALIDO' TO WS-MOTIVO-RECHAZO
055700           MOVE 'NO' TO WS-REG-VALIDO
055800        END-IF
055900     END-IF.
056000
056100 2440-VALIDAR-CORREO-FUNCIO-F.  EXIT.
056200
056300
056400*---- REVISA UNA POSICION DEL CORREO DE FUNCIONARIO BUSCANDO -----
056500*     ARROBA Y PUNTO.
056600 2445-ESCANEAR-CARACTER-FUNCIO-I.
056700
056800     IF FS-EMAIL-CHARS (WS-SUB-SCAN) EQUAL '@'
056900        AND WS-POS-ARROBA EQUAL ZEROS THEN
057000        MOVE WS-SUB-SCAN TO WS-POS-ARROBA
057100     END-IF
057200     IF FS-EMAIL-CHARS (WS-SUB-SCAN) EQUAL '.'
057300        AND WS-POS-ARROBA NOT EQUAL ZEROS THEN
057400        MOVE WS-SUB-SCAN TO WS-POS-PUNTO
057500     END-IF.
057600
057700 2445-ESCANEAR-CARACTER-FUNCIO-F.  EXIT.
057800
057900
058000*---- GRABA UN RENGLON DE RECHAZO EN LA BITACORA ----------------
058100 2450-GRABAR-RECHAZO-I.
058200
058300     WRITE REG-BITACO FROM WS-REG-BITACO
058400     IF FS-BITACO IS NOT EQUAL '00' THEN
058500        DISPLAY '* ERROR EN WRITE BITACORA = ' FS-BITACO
058600        MOVE 9999 TO RETURN-CODE
058700        SET WS-FIN-SOCIOS TO TRUE
058800     END-IF.
058900
059000 2450-GRABAR-RECHAZO-F.  EXIT.
059100
059200
059300*---- CIERRE Y VOLCADO DEL REGISTRO DE CONTROLES -----------------
059400 9999-FINAL-I.
059500
059600     MOVE WS-CANT-MIEM-LEIDOS       TO CT-MIEM-LEIDOS
059700     MOVE WS-CANT-MIEM-VALIDOS      TO CT-MIEM-VALIDOS
059800     MOVE WS-CANT-MIEM-RECHAZADOS   TO CT-MIEM-RECHAZADOS
059900     MOVE WS-CANT-FUNCIO-VALIDOS    TO CT-FUNCIO-VALIDOS
060000     MOVE WS-CANT-FUNCIO-RECHAZADOS TO CT-FUNCIO-RECHAZADOS
060100
060200     WRITE REG-CONTRO FROM WS-REG-CONTRO
060300     IF FS-CONTRO IS NOT EQUAL '00' THEN
060400        DISPLAY '* ERROR EN WRITE CONTROLES = ' FS-CONTRO
060500        MOVE 9999 TO RETURN-CODE
060600     END-IF
060700
060800     CLOSE SOCIOS
060900     IF FS-SOCIOS IS NOT EQUAL '00' THEN
061000        DISPLAY '* ERROR EN CLOSE SOCIOS = ' FS-SOCIOS
061100        MOVE 9999 TO RETURN-CODE
061200     END-IF
061300
061400     CLOSE CONTROLES
061500     CLOSE BITACORA
061600
061700     DISPLAY '=============================================='
061800     DISPLAY ' SOCIOS LEIDOS......: ' WS-CANT-MIEM-LEIDOS
061900     DISPLAY ' SOCIOS VALIDOS.....: ' WS-CANT-MIEM-VALIDOS
062000     DISPLAY ' SOCIOS RECHAZADOS..: ' WS-CANT-MIEM-RECHAZADOS
062100     DISPLAY ' FUNCIONARIOS OK....: ' WS-CANT-FUNCIO-VALIDOS
062200     DISPLAY ' FUNCIONARIOS RECH..: ' WS-CANT-FUNCIO-RECHAZADOS
062300     DISPLAY '=============================================='.
062400
062500 9999-FINAL-F.  EXIT.
