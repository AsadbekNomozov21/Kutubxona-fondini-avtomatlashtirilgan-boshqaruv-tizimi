000100*////////////////// (BITACORA) /////////////////////////////////
000200************************************************************
000300*    COPY CPBITACO                                        *
000400*    LAYOUT BITACORA (RENGLONES PARA EL LISTADO DIARIO)    *
000500*    LARGO REGISTRO EN ARCHIVO BITACORA = 85 BYTES         *
000600*    ARCHIVO INTERNO DE PASO A PASO: PGM_20-PGMPOSTM Y      *
000700*    PGM_30-PGMVENCE GRABAN UN RENGLON POR CADA MOVIMIENTO  *
000800*    ACEPTADO/RECHAZADO/VENCIDO; PGM_40-PGMLISTA LO LEE     *
000900*    PARA ARMAR EL LISTADO EN ORDEN DE SOCIO.               *
001000************************************************************
001100 01  WS-REG-BITACO.
001200*     SOCIO AL QUE PERTENECE EL RENGLON (CLAVE DE CORTE)
001300     03  BT-MEMBER-ID          PIC 9(06)    VALUE ZEROS.
001400*     TIPO DE RENGLON
001500     03  BT-TIPO               PIC X(07)    VALUE SPACES.
001600         88  BT-ES-PRESTAMO             VALUE 'BORROW '.
001700         88  BT-ES-DEVOLUCION           VALUE 'RETURN '.
001800         88  BT-ES-VENCIDO              VALUE 'OVERDUE'.
001900         88  BT-ES-RECHAZO              VALUE 'RECHAZO'.
002000         88  BT-ES-RECHAZO-FUNCIO       VALUE 'RECFUNC'.
002100     03  BT-BOOK-ID            PIC 9(06)    VALUE ZEROS.
002200     03  BT-BORROW-ID          PIC 9(08)    VALUE ZEROS.
002300     03  BT-DUE-DATE           PIC 9(08)    VALUE ZEROS.
002400     03  BT-DAYS-OVERDUE       PIC 9(04)    VALUE ZEROS.
002500     03  BT-PENALTY            PIC S9(7)V99 COMP-3 VALUE ZEROS.
002600*     MOTIVO DE RECHAZO (SOLO CUANDO BT-ES-RECHAZO)
002700     03  BT-REJECT-MSG         PIC X(30)    VALUE SPACES.
002800*     RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
002900     03  FILLER                PIC X(11)    VALUE SPACES.
003000*///////////////////////////////////////////////////////////
