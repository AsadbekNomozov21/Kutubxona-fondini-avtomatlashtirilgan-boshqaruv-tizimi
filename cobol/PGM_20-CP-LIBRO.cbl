000100*////////////////// (LIBRO) ////////////////////////////////////
000200************************************************************
000300*    COPY CPLIBRO                                          *
000400*    LAYOUT LIBRO (FICHA DE EJEMPLAR DE BIBLIOTECA)         *
000500*    LARGO REGISTRO EN ARCHIVO LIBROS = 82 BYTES            *
000600*    EL FD DE LIBROS SE DEFINE PIC X(082); ESTE LAYOUT SE   *
000700*    USA SOLO EN WORKING-STORAGE VIA READ...INTO/WRITE...   *
000800*    FROM.                                                  *
000900************************************************************
001000 01  WS-REG-LIBRO.
001100*     POSICION RELATIVA (01:06) NUMERO DE LIBRO
001200     03  BOOK-ID               PIC 9(06)    VALUE ZEROS.
001300*     POSICION RELATIVA (07:46) TITULO
001400     03  BOOK-TITLE            PIC X(40)    VALUE SPACES.
001500*     POSICION RELATIVA (47:76) AUTOR
001600     03  BOOK-AUTHOR           PIC X(30)    VALUE SPACES.
001700*     POSICION RELATIVA (77:79) EJEMPLARES TOTALES
001800     03  BOOK-COPIES-TOTAL     PIC 9(03)    VALUE ZEROS.
001900*     POSICION RELATIVA (80:82) EJEMPLARES DISPONIBLES
002000     03  BOOK-COPIES-AVAIL     PIC 9(03)    VALUE ZEROS.
002100*     RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT (NO SE
002200*     GRABA EN EL ARCHIVO, SOLO VIVE EN WORKING-STORAGE)
002300     03  FILLER                PIC X(06)    VALUE SPACES.
002400*///////////////////////////////////////////////////////////
002500
002600*---- VISTA DEL TITULO COMO TABLA DE CARACTERES, USADA POR
002700*     3100-TRUNCAR-TITULO-I / 3110-COPIAR-CARACTER-I (PGM_40-
002800*     PGMLISTA) PARA CORTAR EL TITULO A 25 POSICIONES PARA
002900*     EL LISTADO.
003000 01  WS-LIBRO-SCAN REDEFINES WS-REG-LIBRO.
003100     03  LS-ID-AREA            PIC X(06).
003200     03  LS-TITLE-CHARS        PIC X OCCURS 40 TIMES.
003300     03  LS-RESTO-AREA         PIC X(36).
003400*///////////////////////////////////////////////////////////
