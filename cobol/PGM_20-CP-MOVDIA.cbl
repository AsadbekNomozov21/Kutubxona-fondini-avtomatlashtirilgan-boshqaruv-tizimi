000100*////////////////// (MOVIMIENTO DIARIO) //////////////////////
000200************************************************************
000300*    COPY CPMOVDIA                                         *
000400*    LAYOUT MOVIMIENTO DIARIO (TRANSACCIONES DEL DIA)       *
000500*    LARGO REGISTRO EN ARCHIVO MOVDIA = 21 BYTES            *
000600*    EL FD DE MOVDIA SE DEFINE PIC X(021); ESTE LAYOUT SE   *
000700*    USA SOLO EN WORKING-STORAGE VIA READ...INTO/WRITE...   *
000800*    FROM.                                                  *
000900************************************************************
001000 01  WS-REG-MOVDIA.
001100*     POSICION RELATIVA (01:01) TIPO  B=PRESTAMO  R=DEVOLUCION
001200     03  TXN-TYPE              PIC X(01)    VALUE SPACES.
001300*     POSICION RELATIVA (02:07) SOCIO
001400     03  TXN-MEMBER-ID         PIC 9(06)    VALUE ZEROS.
001500*     POSICION RELATIVA (08:13) LIBRO
001600     03  TXN-BOOK-ID           PIC 9(06)    VALUE ZEROS.
001700*     POSICION RELATIVA (14:21) FECHA DE LA TRANSACCION
001800     03  TXN-DATE              PIC 9(08)    VALUE ZEROS.
001900*     RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT (NO SE
002000*     GRABA EN EL ARCHIVO, SOLO VIVE EN WORKING-STORAGE)
002100     03  FILLER                PIC X(05)    VALUE SPACES.
002200*///////////////////////////////////////////////////////////
002300
002400*---- VISTA DE LA FECHA DE TRANSACCION DESCOMPUESTA EN
002500*     ANO/MES/DIA, USADA PARA ARMAR EL AREA DE COMUNICACION
002600*     HACIA PGM_20-PGMFECHA (SUMAR 14 DIAS DE PLAZO).
002700 01  WS-MOVDIA-AAMMDD REDEFINES WS-REG-MOVDIA.
002800     03  MD-RESTO-ANTES        PIC X(13).
002900     03  MD-TXN-ANO            PIC 9(04).
003000     03  MD-TXN-MES            PIC 9(02).
003100     03  MD-TXN-DIA            PIC 9(02).
003200*///////////////////////////////////////////////////////////
