000100*////////////////// (PRESTAMO) ///////////////////////////////
000200************************************************************
000300*    COPY CPPRESTA                                         *
000400*    LAYOUT PRESTAMO (ARCHIVO DE PRESTAMOS ABIERTOS)        *
000500*    LARGO REGISTRO EN ARCHIVO PRESTAM = 37 BYTES           *
000600*    EL FD DE PRESTAM SE DEFINE PIC X(037); ESTE LAYOUT SE  *
000700*    USA SOLO EN WORKING-STORAGE VIA READ...INTO/WRITE...   *
000800*    FROM.                                                  *
000900************************************************************
001000 01  WS-REG-PRESTA.
001100*     POSICION RELATIVA (01:08) NUMERO DE PRESTAMO
001200     03  BORROW-ID             PIC 9(08)    VALUE ZEROS.
001300*     POSICION RELATIVA (09:14) SOCIO QUE RETIRA
001400     03  BORROW-MEMBER-ID      PIC 9(06)    VALUE ZEROS.
001500*     POSICION RELATIVA (15:20) LIBRO RETIRADO
001600     03  BORROW-BOOK-ID        PIC 9(06)    VALUE ZEROS.
001700*     POSICION RELATIVA (21:28) FECHA DE RETIRO AAAAMMDD
001800     03  BORROW-DATE           PIC 9(08)    VALUE ZEROS.
001900*     POSICION RELATIVA (29:36) FECHA DE VENCIMIENTO AAAAMMDD
002000     03  BORROW-DUE-DATE       PIC 9(08)    VALUE ZEROS.
002100*     POSICION RELATIVA (37:37) ESTADO  O=ABIERTO  R=DEVUELTO
002200     03  BORROW-STATUS         PIC X(01)    VALUE 'O'.
002300*     RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT (NO SE
002400*     GRABA EN EL ARCHIVO, SOLO VIVE EN WORKING-STORAGE)
002500     03  FILLER                PIC X(09)    VALUE SPACES.
002600*///////////////////////////////////////////////////////////
002700
002800*---- VISTA DE LA FECHA DE VENCIMIENTO DESCOMPUESTA EN
002900*     ANO/MES/DIA, USADA PARA COMPARAR CONTRA LA FECHA DE
003000*     PROCESO EN LA DETECCION DE VENCIDOS (PGM_30-PGMVENCE).
003100 01  WS-PRESTA-VTO-AAMMDD REDEFINES WS-REG-PRESTA.
003200     03  PV-RESTO-ANTES        PIC X(28).
003300     03  PV-VTO-ANO            PIC 9(04).
003400     03  PV-VTO-MES            PIC 9(02).
003500     03  PV-VTO-DIA            PIC 9(02).
003600     03  PV-RESTO-DESPUES      PIC X(01).
003700*///////////////////////////////////////////////////////////
