000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFECHA.
000300 AUTHOR.        M CASTRO.
000400 INSTALLATION.  BIBLIOTECA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.  14/06/1988.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000800                 SISTEMAS DE LA BIBLIOTECA CENTRAL.
000900***************************************************************
001000*    PGMFECHA  -  RUTINA DE FECHAS, CALLED DESDE PGM_20-       *
001100*    =======================================================   *
001200*      PGMPOSTM Y PGM_30-PGMVENCE.                             *
001300*    - RECIBE EL AREA LK-COMUNICACION POR LINKAGE.             *
001400*    - LK-FUNCION = 'A'  SUMA LK-DIAS-A-SUMAR DIAS CALENDARIO  *
001500*      A LK-FECHA-BASE Y DEVUELVE LK-FECHA-RESULTADO           *
001600*      (USADO PARA EL VENCIMIENTO = FECHA DE RETIRO + 14).     *
001700*    - LK-FUNCION = 'D'  DEVUELVE EN LK-DIAS-DIFERENCIA LA     *
001800*      CANTIDAD DE DIAS CALENDARIO ENTRE LK-FECHA-BASE Y       *
001900*      LK-FECHA-HASTA (USADO PARA DIAS DE ATRASO).             *
002000*    - LA CONVERSION A/DESDE NUMERO JULIANO ABSOLUTO CONTEMPLA *
002100*      CORRECTAMENTE LOS AÑOS BISIESTOS (DIVISIBLE POR 4,      *
002200*      EXCEPTO SIGLOS NO DIVISIBLES POR 400).                 *
002300***************************************************************
002400*    HISTORIAL DE CAMBIOS
002500*    ----------------------------------------------------------
002600*    AAMMDD PROGRAMADOR  PETICION    DESCRIPCION
002700*    ----------------------------------------------------------
002800*    880614 MCASTRO      INI-0015    ALTA INICIAL. SOLO SUMA DE   FECHA001
002900*                                    DIAS (FUNCION 'A').
003000*    890203 MCASTRO      MNT-0058    SE AGREGA LA FUNCION 'D'     FECHA002
003100*                                    (DIFERENCIA DE DIAS) PARA
003200*                                    EL CALCULO DE ATRASOS.
003300*    960411 LSOSA        MNT-0455    SE AGREGA VALIDACION DE      FECHA003
003400*                                    BISIESTO (DIAS POR MES,
003500*                                    REGLA 4/100/400).
003600*    981116 JPEREIRA     Y2K-0007    REVISION Y2K: SE CONFIRMA    FECHA004
003700*                                    QUE EL NUMERO JULIANO
003800*                                    ABSOLUTO NO DEPENDE DE
003900*                                    SIGLO IMPLICITO; AAAA YA
004000*                                    VIENE COMPLETO EN 4
004100*                                    POSICIONES. SIN CAMBIOS.
004200*    990305 JPEREIRA     Y2K-0007F   CIERRE DEL EXPEDIENTE Y2K.   FECHA005
004300*    110927 LSOSA        MNT-0699    TOPE DE LK-DIAS-DIFERENCIA   FECHA006
004400*                                    A 9999 PARA EVITAR DESBOR-
004500*                                    DE EN PRESTAMOS MUY VIEJOS.
004600***************************************************************
004700
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 ENVIRONMENT DIVISION.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800*=======================*
005900
006000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006100
006200 77  WS-RETCODE-LOCAL            PIC 9(02) USAGE COMP
006300                                  VALUE ZEROS.
006400
006500*---- AREA DE TRABAJO PARA LA FECHA BASE -------------------------
006600 01  WS-AREA-BASE.
006700     03  WS-BASE-ANIO          PIC 9(04) USAGE COMP VALUE ZEROS.
006800     03  WS-BASE-MES           PIC 9(02) USAGE COMP VALUE ZEROS.
006900     03  WS-BASE-DIA           PIC 9(02) USAGE COMP VALUE ZEROS.
007000     03  FILLER                PIC X(04)            VALUE SPACES.
007100
007200*---- AREA DE TRABAJO PARA LA FECHA HASTA (SOLO FUNCION 'D') -----
007300 01  WS-AREA-HASTA.
007400     03  WS-HASTA-ANIO         PIC 9(04) USAGE COMP VALUE ZEROS.
007500     03  WS-HASTA-MES          PIC 9(02) USAGE COMP VALUE ZEROS.
007600     03  WS-HASTA-DIA          PIC 9(02) USAGE COMP VALUE ZEROS.
007700     03  FILLER                PIC X(04)            VALUE SPACES.
007800
007900*---- AREA DE TRABAJO PARA LA FECHA RESULTADO (SOLO FUNCION 'A')
008000 01  WS-AREA-RESULTADO.
008100     03  WS-RES-ANIO           PIC 9(04) USAGE COMP VALUE ZEROS.
008200     03  WS-RES-MES            PIC 9(02) USAGE COMP VALUE ZEROS.
008300     03  WS-RES-DIA            PIC 9(02) USAGE COMP VALUE ZEROS.
008400     03  FILLER                PIC X(04)            VALUE SPACES.
008500
008600*---- VARIABLES DE TRABAJO DE LA CONVERSION JULIANA -------------
008700 77  WS-JDN-BASE                 PIC 9(08) USAGE COMP
008800                                  VALUE ZEROS.
008900 77  WS-JDN-HASTA                PIC 9(08) USAGE COMP
009000                                  VALUE ZEROS.
009100 77  WS-JDN-RESULTADO            PIC 9(08) USAGE COMP
009200                                  VALUE ZEROS.
009300 77  WS-JDN-TRABAJO              PIC 9(08) USAGE COMP
009400                                  VALUE ZEROS.
009500
009600 77  WS-CALC-A                   PIC 9(04) USAGE COMP
009700                                  VALUE ZEROS.
009800 77  WS-CALC-Y                   PIC 9(06) USAGE COMP
009900                                  VALUE ZEROS.
010000 77  WS-CALC-M                   PIC 9(04) USAGE COMP
010100                                  VALUE ZEROS.
010200 77  WS-CALC-ALFA                PIC 9(06) USAGE COMP
010300                                  VALUE ZEROS.
010400 77  WS-CALC-B                   PIC S9(08) USAGE COMP
010500                                  VALUE ZEROS.
010600 77  WS-CALC-C                   PIC S9(08) USAGE COMP
010700                                  VALUE ZEROS.
010800 77  WS-CALC-D                   PIC S9(08) USAGE COMP
010900                                  VALUE ZEROS.
011000 77  WS-CALC-E                   PIC S9(08) USAGE COMP
011100                                  VALUE ZEROS.
011200 77  WS-CALC-MM                  PIC S9(04) USAGE COMP
011300                                  VALUE ZEROS.
011400
011500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011600
011700*-----------------------------------------------------------------
011800 LINKAGE SECTION.
011900*================*
012000 01  LK-COMUNICACION.
012100     03  LK-FUNCION            PIC X(01).
012200         88  LK-SUMAR-DIAS              VALUE 'A'.
012300         88  LK-DIFERENCIA-DIAS         VALUE 'D'.
012400     03  LK-FECHA-BASE         PIC 9(08).
012500     03  LK-FECHA-HASTA        PIC 9(08).
012600     03  LK-DIAS-A-SUMAR       PIC 9(04).
012700     03  LK-FECHA-RESULTADO    PIC 9(08).
012800     03  LK-DIAS-DIFERENCIA    PIC S9(06).
012900     03  LK-RETCODE            PIC 9(02).
013000     03  FILLER                PIC X(10).
013100
013200*---- VISTA DESCOMPUESTA DE LK-FECHA-BASE, PARA MOVER DIRECTO A
013300*     WS-AREA-BASE SIN PARTIR EL CAMPO CON SUBSTRING.
013400 01  LK-FECHA-BASE-AAMMDD REDEFINES LK-COMUNICACION.
013500     03  FILLER                PIC X(01).
013600     03  LB-ANIO               PIC 9(04).
013700     03  LB-MES                PIC 9(02).
013800     03  LB-DIA                PIC 9(02).
013900     03  FILLER                PIC X(22).
014000
014100*---- VISTA DESCOMPUESTA DE LK-FECHA-HASTA --------------------
014200 01  LK-FECHA-HASTA-AAMMDD REDEFINES LK-COMUNICACION.
014300     03  FILLER                PIC X(09).
014400     03  LH-ANIO               PIC 9(04).
014500     03  LH-MES                PIC 9(02).
014600     03  LH-DIA                PIC 9(02).
014700     03  FILLER                PIC X(14).
014800
014900*---- VISTA DESCOMPUESTA DE LK-FECHA-RESULTADO -----------------
015000 01  LK-FECHA-RESULT-AAMMDD REDEFINES LK-COMUNICACION.
015100     03  FILLER                PIC X(21).
015200     03  LR-ANIO               PIC 9(04).
015300     03  LR-MES                PIC 9(02).
015400     03  LR-DIA                PIC 9(02).
015500     03  FILLER                PIC X(18).
015600
015700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015800 PROCEDURE DIVISION USING LK-COMUNICACION.
015900
016000 MAIN-PROGRAM.
016100
016200     PERFORM 1000-INICIO THRU 1000-INICIO-F
016300
016400     IF RETURN-CODE EQUAL ZEROS THEN
016500        PERFORM 2000-PROCESO THRU 2000-PROCESO-F
016600     END-IF
016700
016800     PERFORM 9999-FINAL THRU 9999-FINAL-F.
016900
017000 MAIN-PROGRAM-F.  GOBACK.
017100
017200
017300*----  CUERPO INICIO: TRAE LAS FECHAS RECIBIDAS Y LAS VALIDA ----
017400 1000-INICIO.
017500
017600     MOVE ZEROS TO RETURN-CODE WS-RETCODE-LOCAL
017700
017800     MOVE LB-ANIO TO WS-BASE-ANIO
017900     MOVE LB-MES  TO WS-BASE-MES
018000     MOVE LB-DIA  TO WS-BASE-DIA
018100
018200     PERFORM 1100-VALIDAR-FECHA-I THRU 1100-VALIDAR-FECHA-F
018300
018400     IF LK-DIFERENCIA-DIAS THEN
018500        MOVE LH-ANIO TO WS-HASTA-ANIO
018600        MOVE LH-MES  TO WS-HASTA-MES
018700        MOVE LH-DIA  TO WS-HASTA-DIA
018800     END-IF.
018900
019000 1000-INICIO-F.  EXIT.
019100
019200
019300*---- VALIDA RANGOS DE FECHA, REGLA DE BISIESTO 4/100/400 -------
019400 1100-VALIDAR-FECHA-I.
019500
019600     IF WS-BASE-MES < 1 OR WS-BASE-MES > 12 THEN
019700        MOVE 05 TO RETURN-CODE
019800     ELSE
019900        EVALUATE WS-BASE-MES
020000           WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
020100              IF WS-BASE-DIA < 1 OR WS-BASE-DIA > 31 THEN
020200                 MOVE 05 TO RETURN-CODE
020300              END-IF
020400           WHEN 4 WHEN 6 WHEN 9 WHEN 11
020500              IF WS-BASE-DIA < 1 OR WS-BASE-DIA > 30 THEN
020600                 MOVE 05 TO RETURN-CODE
020700              END-IF
020800           WHEN 2
020900              IF (WS-BASE-ANIO / 4) * 4 = WS-BASE-ANIO AND
021000                 (WS-BASE-ANIO / 100) * 100 NOT = WS-BASE-ANIO
021100                 OR (WS-BASE-ANIO / 400) * 400 = WS-BASE-ANIO
021200                 THEN
021300                 IF WS-BASE-DIA < 1 OR WS-BASE-DIA > 29 THEN
021400                    MOVE 05 TO RETURN-CODE
021500                 END-IF
021600              ELSE
021700                 IF WS-BASE-DIA < 1 OR WS-BASE-DIA > 28 THEN
021800                    MOVE 05 TO RETURN-CODE
021900                 END-IF
022000              END-IF
022100        END-EVALUATE
022200     END-IF.
022300
022400 1100-VALIDAR-FECHA-F.  EXIT.
022500
022600
022700*---- CUERPO PRINCIPAL: SUMA O RESTA SEGUN LA FUNCION PEDIDA ----
022800 2000-PROCESO.
022900
023000     PERFORM 3000-FECHA-A-JDN-I THRU 3000-FECHA-A-JDN-F
023100
023200     EVALUATE TRUE
023300        WHEN LK-SUMAR-DIAS
023400           COMPUTE WS-JDN-RESULTADO =
023500                   WS-JDN-BASE + LK-DIAS-A-SUMAR
023600           MOVE WS-JDN-RESULTADO TO WS-JDN-TRABAJO
023700           PERFORM 3100-JDN-A-FECHA-I THRU 3100-JDN-A-FECHA-F
023800           MOVE WS-RES-ANIO TO LR-ANIO
023900           MOVE WS-RES-MES  TO LR-MES
024000           MOVE WS-RES-DIA  TO LR-DIA
024100        WHEN LK-DIFERENCIA-DIAS
024200           MOVE WS-HASTA-ANIO TO WS-BASE-ANIO
024300           MOVE WS-HASTA-MES  TO WS-BASE-MES
024400           MOVE WS-HASTA-DIA  TO WS-BASE-DIA
024500           PERFORM 3000-FECHA-A-JDN-I THRU 3000-FECHA-A-JDN-F
024600           MOVE WS-JDN-BASE TO WS-JDN-HASTA
024700           COMPUTE LK-DIAS-DIFERENCIA =
024800                   WS-JDN-HASTA - WS-JDN-TRABAJO
024900           IF LK-DIAS-DIFERENCIA > 9999 THEN
025000              MOVE 9999 TO LK-DIAS-DIFERENCIA
025100           END-IF
025200        WHEN OTHER
025300           MOVE 05 TO RETURN-CODE
025400     END-EVALUATE.
025500
025600 2000-PROCESO-F.  EXIT.
025700
025800
025900*---- CONVIERTE WS-AREA-BASE A NUMERO JULIANO ABSOLUTO ----------
026000*     FORMULA ESTANDAR DE CALENDARIO GREGORIANO (SIN FUNCIONES
026100*     INTRINSECAS, SOLO ARITMETICA ENTERA POR COMPUTE/DIVIDE).
026200 3000-FECHA-A-JDN-I.
026300
026400     MOVE WS-JDN-BASE TO WS-JDN-TRABAJO
026500
026600     COMPUTE WS-CALC-A = (14 - WS-BASE-MES) / 12
026700     COMPUTE WS-CALC-Y = WS-BASE-ANIO + 4800 - WS-CALC-A
026800     COMPUTE WS-CALC-M = WS-BASE-MES + 12 * WS-CALC-A - 3
026900
027000     COMPUTE WS-CALC-B = (153 * WS-CALC-M + 2) / 5
027100     COMPUTE WS-CALC-C = 365 * WS-CALC-Y
027200     COMPUTE WS-CALC-D = WS-CALC-Y / 4 - WS-CALC-Y / 100
027300                        + WS-CALC-Y / 400
027400
027500     COMPUTE WS-JDN-BASE =
027600             WS-BASE-DIA + WS-CALC-B + WS-CALC-C + WS-CALC-D
027700             - 32045
027800
027900     MOVE WS-JDN-BASE TO WS-JDN-TRABAJO.
028000
028100 3000-FECHA-A-JDN-F.  EXIT.
028200
028300
028400*---- CONVIERTE WS-JDN-TRABAJO A WS-AREA-RESULTADO (AAAA/MM/DD) -
028500 3100-JDN-A-FECHA-I.
028600
028700     COMPUTE WS-CALC-E = WS-JDN-TRABAJO + 32044
028800     COMPUTE WS-CALC-C = (4 * WS-CALC-E + 3) / 146097
028900     COMPUTE WS-CALC-D = WS-CALC-E - (146097 * WS-CALC-C) / 4
029000
029100     COMPUTE WS-CALC-B = (4 * WS-CALC-D + 3) / 1461
029200     COMPUTE WS-CALC-A = WS-CALC-D - (1461 * WS-CALC-B) / 4
029300     COMPUTE WS-CALC-MM = (5 * WS-CALC-A + 2) / 153
029400
029500     COMPUTE WS-RES-DIA = WS-CALC-A - (153 * WS-CALC-MM + 2) / 5
029600                         + 1
029700     COMPUTE WS-RES-MES = WS-CALC-MM + 3 - 12 *
029800                          (WS-CALC-MM / 10)
029900     COMPUTE WS-RES-ANIO = 100 * WS-CALC-C + WS-CALC-B
030000                         - 4800 + WS-CALC-MM / 10.
030100
030200 3100-JDN-A-FECHA-F.  EXIT.
030300
030400
030500*---- DEVUELVE EL AREA DE COMUNICACION Y TERMINA -----------------
030600 9999-FINAL.
030700
030800     MOVE RETURN-CODE TO LK-RETCODE.
030900
031000 9999-FINAL-F.  EXIT.
