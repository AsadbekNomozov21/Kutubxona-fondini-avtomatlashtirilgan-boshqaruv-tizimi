000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMPOSTM.
000300 AUTHOR.        M CASTRO.
000400 INSTALLATION.  BIBLIOTECA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.  22/06/1988.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000800                 SISTEMAS DE LA BIBLIOTECA CENTRAL.
000900***************************************************************
001000*    PGMPOSTM  -  PASO 20 DEL STREAM DE CIERRE DIARIO          *
001100*    ===========================================               *
001200*    - CARGA SOCIOS Y LIBROS COMPLETOS EN TABLA EN MEMORIA,    *
001300*      EN ORDEN ASCENDENTE DE CLAVE, PARA BUSQUEDA BINARIA     *
001400*      (SEARCH ALL) DURANTE LA CONTABILIZACION DE MOVIMIENTOS. *
001500*    - CARGA PRESTAM (PRESTAMOS ABIERTOS) EN TABLA PARA         *
001600*      LOCALIZAR LA DEVOLUCION POR SOCIO+LIBRO.                *
001700*    - LEE MOVDIA (MOVIMIENTOS DEL DIA) EN ORDEN DE ENTRADA:   *
001800*        TIPO 'B' = PRESTAMO,  TIPO 'R' = DEVOLUCION.          *
001900*    - EL VENCIMIENTO DE UN PRESTAMO NUEVO SE CALCULA CON      *
002000*      PGMFECHA (FECHA DE RETIRO + 14 DIAS CALENDARIO).        *
002100*    - EN UNA DEVOLUCION ATRASADA SE GRABA UNA MULTA (VER      *
002200*      FORMULA EN PGM_30-PGMVENCE; AQUI SE APLICA IGUAL).      *
002300*    - AL FINAL SE REGRABAN COMPLETOS LOS ARCHIVOS SOCIOS,     *
002400*      LIBROS Y PRESTAM DESDE LAS TABLAS ACTUALIZADAS.         *
002500***************************************************************
002600*    HISTORIAL DE CAMBIOS
002700*    ----------------------------------------------------------
002800*    AAMMDD PROGRAMADOR  PETICION    DESCRIPCION
002900*    ----------------------------------------------------------
003000*    880622 MCASTRO      INI-0016    ALTA INICIAL DEL PROGRAMA:   POSTM001
003100*                                    SOLO PRESTAMOS (TIPO 'B').
003200*    880909 MCASTRO      INI-0024    SE AGREGA LA DEVOLUCION      POSTM002
003300*                                    (TIPO 'R') Y LA MULTA POR
003400*                                    ATRASO AL DEVOLVER.
003500*    911205 MCASTRO      MNT-0248    LIMITE DE 5 PRESTAMOS        POSTM003
003600*                                    ABIERTOS POR SOCIO (ANTES
003700*                                    SIN LIMITE).
003800*    970815 LSOSA        MNT-0466    BUSQUEDA DE SOCIO Y LIBRO    POSTM004
003900*                                    PASA DE LECTURA DIRECTA A
004000*                                    TABLA EN MEMORIA CON
004100*                                    SEARCH ALL (MEJORA DE
004200*                                    RENDIMIENTO, MAS SOCIOS).
004300*    981201 JPEREIRA     Y2K-0007    REVISION Y2K: EL CAMPO DE    POSTM005
004400*                                    FECHA DE TRANSACCION YA
004500*                                    TRAE 4 DIGITOS DE AÑO
004600*                                    DESDE MOVDIA; SIN CAMBIOS.
004700*    990122 JPEREIRA     Y2K-0007F   CIERRE DEL EXPEDIENTE Y2K.   POSTM006
004800*    050614 LSOSA        MNT-0544    TOPE DE MULTA A 50000.00     POSTM007
004900*                                    POR PRESTAMO (ANTES SIN
005000*                                    TOPE).
005100*    160215 LSOSA        MNT-0805    WS-IMPORTE-MULTA, WS-MULTAS- POSTM008
005200*                                    TOTAL-PASO, CT-MULTAS-TOTAL
005300*                                    Y BT-PENALTY PASAN A COMP-3,
005400*                                    COMO USA EL DEPARTAMENTO
005500*                                    PARA LOS IMPORTES INTERNOS.
005600*    160304 LSOSA        MNT-0812    SE AGREGA 88 BT-ES-RECHAZO-  POSTM009
005700*                                    FUNCIO A CPBITACO (NUEVO EN
005800*                                    PGMSEVAL); ESTE PASO NO LO
005900*                                    ESCRIBE, SIN CAMBIOS DE LOGI-
006000*                                    CA AQUI.
006100***************************************************************
006200
006300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200
007300     SELECT SOCIOS  ASSIGN DDSOCIOS
007400            FILE STATUS IS FS-SOCIOS.
007500
007600     SELECT LIBROS  ASSIGN DDLIBROS
007700            FILE STATUS IS FS-LIBROS.
007800
007900     SELECT PRESTAM ASSIGN DDPRESTA
008000            FILE STATUS IS FS-PRESTA.
008100
008200     SELECT MOVDIA  ASSIGN DDMOVDIA
008300            FILE STATUS IS FS-MOVDIA.
008400
008500     SELECT MULTAS  ASSIGN DDMULTAS
008600            FILE STATUS IS FS-MULTAS.
008700
008800     SELECT CONTROLES ASSIGN DDCONTRO
008900            FILE STATUS IS FS-CONTRO.
009000
009100     SELECT BITACORA ASSIGN DDBITACO
009200            FILE STATUS IS FS-BITACO.
009300
009400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009500 DATA DIVISION.
009600 FILE SECTION.
009700
009800 FD  SOCIOS
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100 01  REG-SOCIOS       PIC X(082).
010200
010300 FD  LIBROS
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-LIBROS       PIC X(082).
010700
010800 FD  PRESTAM
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-PRESTA       PIC X(037).
011200
011300 FD  MOVDIA
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-MOVDIA       PIC X(021).
011700
011800 FD  MULTAS
011900     BLOCK CONTAINS 0 RECORDS
012000     RECORDING MODE IS F.
012100 01  REG-MULTAS       PIC X(035).
012200
012300 FD  CONTROLES
012400     BLOCK CONTAINS 0 RECORDS
012500     RECORDING MODE IS F.
012600 01  REG-CONTRO       PIC X(060).
012700
012800 FD  BITACORA
012900     BLOCK CONTAINS 0 RECORDS
013000     RECORDING MODE IS F.
013100 01  REG-BITACO       PIC X(085).
013200
013300
013400 WORKING-STORAGE SECTION.
013500*=======================*
013600
013700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
013800
013900*---- FILE STATUS ------------------------------------------------
014000 77  FS-SOCIOS                  PIC XX      VALUE SPACES.
014100 77  FS-LIBROS                  PIC XX      VALUE SPACES.
014200 77  FS-PRESTA                  PIC XX      VALUE SPACES.
014300 77  FS-MOVDIA                  PIC XX      VALUE SPACES.
014400     88  FS-MOVDIA-FIN                      VALUE '10'.
014500 77  FS-MULTAS                  PIC XX      VALUE SPACES.
014600 77  FS-CONTRO                  PIC XX      VALUE SPACES.
014700 77  FS-BITACO                  PIC XX      VALUE SPACES.
014800
014900 77  WS-STATUS-FIN               PIC X      VALUE 'N'.
015000     88  WS-FIN-MOVDIA                      VALUE 'Y'.
015100
015200*---- LINKAGE CON PGMFECHA ---------------------------------------
015300 01  WS-AREA-PGMFECHA.
015400     03  WF-FUNCION            PIC X(01)    VALUE SPACES.
015500     03  WF-FECHA-BASE         PIC 9(08)    VALUE ZEROS.
015600     03  WF-FECHA-HASTA        PIC 9(08)    VALUE ZEROS.
015700     03  WF-DIAS-A-SUMAR       PIC 9(04)    VALUE ZEROS.
015800     03  WF-FECHA-RESULTADO    PIC 9(08)    VALUE ZEROS.
015900     03  WF-DIAS-DIFERENCIA    PIC S9(06)   VALUE ZEROS.
016000     03  WF-RETCODE            PIC 9(02)    VALUE ZEROS.
016100     03  FILLER                PIC X(10)    VALUE SPACES.
016200
016300*---- CONTADORES DEL PASO (TODOS COMP) ---------------------------
016400 77  WS-CANT-TXN-LEIDAS          PIC 9(05) USAGE COMP
016500                                  VALUE ZEROS.
016600 77  WS-CANT-PRESTAMOS-ACEPT     PIC 9(05) USAGE COMP
016700                                  VALUE ZEROS.
016800 77  WS-CANT-DEVOLUC-ACEPT       PIC 9(05) USAGE COMP
016900                                  VALUE ZEROS.
017000 77  WS-CANT-TXN-RECHAZADAS      PIC 9(05) USAGE COMP
017100                                  VALUE ZEROS.
017200 77  WS-PRESTA-MAX-ID            PIC 9(08) USAGE COMP
017300                                  VALUE ZEROS.
017400
017500*---- CALCULO DE MULTA POR ATRASO AL DEVOLVER ---------------------
017600 77  WS-DIAS-ATRASO               PIC 9(04) USAGE COMP
017700                                   VALUE ZEROS.
017800 77  WS-IMPORTE-MULTA             PIC S9(7)V99 COMP-3
017900                                   VALUE ZEROS.
018000 77  WS-MULTAS-TOTAL-PASO         PIC S9(7)V99 COMP-3
018100                                   VALUE ZEROS.
018200
018300 77  WS-REG-VALIDO                PIC XXX     VALUE 'SI'.
018400     88  WS-REG-ES-VALIDO                     VALUE 'SI'.
018500 77  WS-MOTIVO-RECHAZO            PIC X(30)   VALUE SPACES.
018600
018700*//// COPY PARA ESTRUCTURA DE DATOS ////////////////////////////
018800
018900*    COPY CPMOVDIA.
019000*    LAYOUT MOVIMIENTO DIARIO - LARGO 21 BYTES
019100 01  WS-REG-MOVDIA.
019200     03  TXN-TYPE              PIC X(01)    VALUE SPACES.
019300         88  TXN-ES-PRESTAMO            VALUE 'B'.
019400         88  TXN-ES-DEVOLUCION          VALUE 'R'.
019500     03  TXN-MEMBER-ID         PIC 9(06)    VALUE ZEROS.
019600     03  TXN-BOOK-ID           PIC 9(06)    VALUE ZEROS.
019700     03  TXN-DATE              PIC 9(08)    VALUE ZEROS.
019800     03  FILLER                PIC X(05)    VALUE SPACES.
019900
020000*---- VISTA AAAA/MM/DD DE LA FECHA DE LA TRANSACCION, USADA EN --
020100*     LOS DISPLAY DE DIAGNOSTICO DE 2200/2300-PROCESAR-xxxx-I.
020200 01  WS-TXN-FECHA-AAMMDD REDEFINES WS-REG-MOVDIA.
020300     03  FILLER                PIC X(07).
020400     03  TF-ANIO               PIC 9(04).
020500     03  TF-MES                PIC 9(02).
020600     03  TF-DIA                PIC 9(02).
020700     03  FILLER                PIC X(05).
020800
020900*    COPY CPMULTA.
021000*    LAYOUT MULTA - LARGO 35 BYTES
021100 01  WS-REG-MULTA.
021200     03  PEN-BORROW-ID         PIC 9(08)    VALUE ZEROS.
021300     03  PEN-MEMBER-ID         PIC 9(06)    VALUE ZEROS.
021400     03  PEN-DAYS-OVERDUE      PIC 9(04)    VALUE ZEROS.
021500     03  PEN-AMOUNT            PIC S9(7)V99 VALUE ZEROS.
021600     03  PEN-ASSESS-DATE       PIC 9(08)    VALUE ZEROS.
021700     03  FILLER                PIC X(07)    VALUE SPACES.
021800
021900*---- VISTA EDITADA DE LA FECHA DE LA MULTA, ARMADA POR REDEFI- -
022000*     NES EN VEZ DE MOVE PORQUE AQUI NO HACE FALTA EDICION, SOLO
022100*     PARTIR EL CAMPO EN ANIO/MES/DIA PARA EL DISPLAY DE AUDITORIA
022200 01  WS-MULTA-FECHA-AAMMDD REDEFINES WS-REG-MULTA.
022300     03  FILLER                PIC X(27).
022400     03  MF-ASS-ANO            PIC 9(04).
022500     03  MF-ASS-MES            PIC 9(02).
022600     03  MF-ASS-DIA            PIC 9(02).
022700     03  FILLER                PIC X(07).
022800
022900*    COPY CPCONTRO.
023000*    LAYOUT CONTROLES - LARGO 60 BYTES
023100 01  WS-REG-CONTRO.
023200     03  CT-MIEM-LEIDOS        PIC 9(05)    VALUE ZEROS.
023300     03  CT-MIEM-VALIDOS       PIC 9(05)    VALUE ZEROS.
023400     03  CT-MIEM-RECHAZADOS    PIC 9(05)    VALUE ZEROS.
023500     03  CT-FUNCIO-VALIDOS     PIC 9(03)    VALUE ZEROS.
023600     03  CT-FUNCIO-RECHAZADOS  PIC 9(03)    VALUE ZEROS.
023700     03  CT-SEMILLA-CREADA     PIC X(01)    VALUE 'N'.
023800     03  CT-TXN-LEIDAS         PIC 9(05)    VALUE ZEROS.
023900     03  CT-PRESTAMOS-ACEPT    PIC 9(05)    VALUE ZEROS.
024000     03  CT-DEVOLUC-ACEPT      PIC 9(05)    VALUE ZEROS.
024100     03  CT-TXN-RECHAZADAS     PIC 9(05)    VALUE ZEROS.
024200     03  CT-VENCIDOS-ABIERTOS  PIC 9(05)    VALUE ZEROS.
024300     03  CT-MULTAS-TOTAL       PIC S9(7)V99 COMP-3 VALUE ZEROS.
024400     03  FILLER                PIC X(08)    VALUE SPACES.
024500
024600*    COPY CPBITACO.
024700*    LAYOUT BITACORA - LARGO 85 BYTES
024800 01  WS-REG-BITACO.
024900     03  BT-MEMBER-ID          PIC 9(06)    VALUE ZEROS.
025000     03  BT-TIPO               PIC X(07)    VALUE SPACES.
025100         88  BT-ES-PRESTAMO             VALUE 'BORROW '.
025200         88  BT-ES-DEVOLUCION           VALUE 'RETURN '.
025300         88  BT-ES-VENCIDO              VALUE 'OVERDUE'.
025400         88  BT-ES-RECHAZO              VALUE 'RECHAZO'.
025500         88  BT-ES-RECHAZO-FUNCIO       VALUE 'RECFUNC'.
025600     03  BT-BOOK-ID            PIC 9(06)    VALUE ZEROS.
025700     03  BT-BORROW-ID          PIC 9(08)    VALUE ZEROS.
025800     03  BT-DUE-DATE           PIC 9(08)    VALUE ZEROS.
025900     03  BT-DAYS-OVERDUE       PIC 9(04)    VALUE ZEROS.
026000     03  BT-PENALTY            PIC S9(7)V99 COMP-3 VALUE ZEROS.
026100     03  BT-REJECT-MSG         PIC X(30)    VALUE SPACES.
026200     03  FILLER                PIC X(11)    VALUE SPACES.
026300
026400*---- VISTA AAAA/MM/DD DEL VENCIMIENTO, PARA DISPLAY DE CONTROL -
026500 01  WS-BITACO-VTO-AAMMDD REDEFINES WS-REG-BITACO.
026600     03  FILLER                PIC X(20).
026700     03  BV-VTO-ANO            PIC 9(04).
026800     03  BV-VTO-MES            PIC 9(02).
026900     03  BV-VTO-DIA            PIC 9(02).
027000     03  FILLER                PIC X(57).
027100*///////////////////////////////////////////////////////////////
027200
027300*---- TABLA DE SOCIOS EN MEMORIA, ORDEN ASCENDENTE DE CLAVE -----
027400*     CARGADA COMPLETA DESDE SOCIOS PARA BUSQUEDA BINARIA.
027500 01  WS-TAB-SOCIO.
027600     03  WS-SOCIO-ENTRY OCCURS 2000 TIMES
027700             ASCENDING KEY IS TS-MEMBER-ID
027800             INDEXED BY IX-SOCIO.
027900         05  TS-MEMBER-ID          PIC 9(06).
028000         05  TS-MEMBER-NAME        PIC X(30).
028100         05  TS-MEMBER-EMAIL       PIC X(30).
028200         05  TS-MEMBER-PHONE       PIC X(13).
028300         05  TS-MEMBER-STATUS      PIC X(01).
028400         05  TS-MEMBER-LOANS-OUT   PIC 9(02).
028500         05  FILLER                PIC X(08).
028600 77  WS-CANT-SOCIOS-TABLA          PIC 9(05) USAGE COMP
028700                                    VALUE ZEROS.
028800
028900*---- TABLA DE LIBROS EN MEMORIA, ORDEN ASCENDENTE DE CLAVE -----
029000 01  WS-TAB-LIBRO.
029100     03  WS-LIBRO-ENTRY OCCURS 2000 TIMES
029200             ASCENDING KEY IS TL-BOOK-ID
029300             INDEXED BY IX-LIBRO.
029400         05  TL-BOOK-ID            PIC 9(06).
029500         05  TL-BOOK-TITLE         PIC X(40).
029600         05  TL-BOOK-AUTHOR        PIC X(30).
029700         05  TL-COPIES-TOTAL       PIC 9(03).
029800         05  TL-COPIES-AVAIL       PIC 9(03).
029900         05  FILLER                PIC X(06).
030000 77  WS-CANT-LIBROS-TABLA          PIC 9(05) USAGE COMP
030100                                    VALUE ZEROS.
030200
030300*---- TABLA DE PRESTAMOS ABIERTOS EN MEMORIA --------------------
030400*     NO ES DE BUSQUEDA BINARIA: LA DEVOLUCION SE UBICA POR
030500*     BARRIDO LINEAL SOCIO+LIBRO+ESTADO 'O' (2900-BUSCAR...).
030600 01  WS-TAB-PRESTA.
030700     03  WS-PRESTA-ENTRY OCCURS 5000 TIMES
030800             INDEXED BY IX-PRESTA.
030900         05  TP-BORROW-ID          PIC 9(08).
031000         05  TP-MEMBER-ID          PIC 9(06).
031100         05  TP-BOOK-ID            PIC 9(06).
031200         05  TP-BORROW-DATE        PIC 9(08).
031300         05  TP-DUE-DATE           PIC 9(08).
031400         05  TP-STATUS             PIC X(01).
031500         05  FILLER                PIC X(09).
031600 77  WS-CANT-PRESTA-TABLA          PIC 9(05) USAGE COMP
031700                                    VALUE ZEROS.
031800 77  WS-SUB-PRESTA-ENCONTRADO      PIC 9(05) USAGE COMP
031900                                    VALUE ZEROS.
032000
032100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
032200
032300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
032400 PROCEDURE DIVISION.
032500
032600 MAIN-PROGRAM-I.
032700
032800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
032900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
033000                                 UNTIL WS-FIN-MOVDIA
033100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
033200
033300 MAIN-PROGRAM-F.  GOBACK.
033400
033500
033600*---- CUERPO INICIO: CARGA TABLAS Y ABRE LOS ARCHIVOS DEL DIA ---
033700 1000-INICIO-I.
033800
033900     PERFORM 1100-CARGAR-SOCIOS-I THRU 1100-CARGAR-SOCIOS-F
034000     PERFORM 1200-CARGAR-LIBROS-I THRU 1200-CARGAR-LIBROS-F
034100     PERFORM 1300-CARGAR-PRESTAM-I THRU 1300-CARGAR-PRESTAM-F
034200
034300     OPEN INPUT MOVDIA
034400     IF FS-MOVDIA IS NOT EQUAL '00' THEN
034500        DISPLAY '* ERROR EN OPEN MOVDIA = ' FS-MOVDIA
034600        MOVE 9999 TO RETURN-CODE
034700        SET WS-FIN-MOVDIA TO TRUE
034800     END-IF
034900
035000     OPEN OUTPUT MULTAS
035100     IF FS-MULTAS IS NOT EQUAL '00' THEN
035200        DISPLAY '* ERROR EN OPEN MULTAS = ' FS-MULTAS
035300        MOVE 9999 TO RETURN-CODE
035400        SET WS-FIN-MOVDIA TO TRUE
035500     END-IF
035600
035700     OPEN EXTEND BITACORA
035800     IF FS-BITACO IS NOT EQUAL '00' THEN
035900        DISPLAY '* ERROR EN OPEN BITACORA = ' FS-BITACO
036000        MOVE 9999 TO RETURN-CODE
036100        SET WS-FIN-MOVDIA TO TRUE
036200     END-IF
036300
036400     OPEN I-O CONTROLES
036500     IF FS-CONTRO IS NOT EQUAL '00' THEN
036600        DISPLAY '* ERROR EN OPEN CONTROLES = ' FS-CONTRO
036700        MOVE 9999 TO RETURN-CODE
036800        SET WS-FIN-MOVDIA TO TRUE
036900     ELSE
037000        READ CONTROLES INTO WS-REG-CONTRO
037100        IF FS-CONTRO IS NOT EQUAL '00' THEN
037200           DISPLAY '* ERROR EN LECTURA CONTROLES = ' FS-CONTRO
037300           MOVE 9999 TO RETURN-CODE
037400           SET WS-FIN-MOVDIA TO TRUE
037500        END-IF
037600     END-IF
037700
037800     IF RETURN-CODE NOT EQUAL 9999 THEN
037900        PERFORM 2100-LEER-MOVDIA-I THRU 2100-LEER-MOVDIA-F
038000     END-IF.
038100
038200 1000-INICIO-F.  EXIT.
038300
038400
038500*---- CARGA SOCIOS COMPLETO EN LA TABLA EN MEMORIA --------------
038600 1100-CARGAR-SOCIOS-I.
038700
038800     OPEN INPUT SOCIOS
038900     IF FS-SOCIOS IS NOT EQUAL '00' THEN
039000        DISPLAY '* ERROR EN OPEN SOCIOS = ' FS-SOCIOS
039100        MOVE 9999 TO RETURN-CODE
039200        SET WS-FIN-MOVDIA TO TRUE
039300     ELSE
039400        PERFORM 1110-LEER-SOCIO-I THRU 1110-LEER-SOCIO-F
039500           UNTIL FS-SOCIOS EQUAL '10'
039600        CLOSE SOCIOS
039700     END-IF.
039800
039900 1100-CARGAR-SOCIOS-F.  EXIT.
040000
040100 1110-LEER-SOCIO-I.
040200
040300     READ SOCIOS
040400     IF FS-SOCIOS EQUAL '00' THEN
040500        ADD 1 TO WS-CANT-SOCIOS-TABLA
040600        SET IX-SOCIO TO WS-CANT-SOCIOS-TABLA
040700        MOVE REG-SOCIOS TO WS-SOCIO-ENTRY (IX-SOCIO)
040800     ELSE
040900        IF FS-SOCIOS NOT EQUAL '10' THEN
041000           DISPLAY '* ERROR EN LECTURA SOCIOS = ' FS-SOCIOS
041100           MOVE 9999 TO RETURN-CODE
041200           SET WS-FIN-MOVDIA TO TRUE
041300        END-IF
041400     END-IF.
041500
041600 1110-LEER-SOCIO-F.  EXIT.
041700
041800
041900*---- CARGA LIBROS COMPLETO EN LA TABLA EN MEMORIA --------------
042000 1200-CARGAR-LIBROS-I.
042100
042200     OPEN INPUT LIBROS
042300     IF FS-LIBROS IS NOT EQUAL '00' THEN
042400        DISPLAY '* ERROR EN OPEN LIBROS = ' FS-LIBROS
042500        MOVE 9999 TO RETURN-CODE
042600        SET WS-FIN-MOVDIA TO TRUE
042700     ELSE
042800        PERFORM 1210-LEER-LIBRO-I THRU 1210-LEER-LIBRO-F
042900           UNTIL FS-LIBROS EQUAL '10'
043000        CLOSE LIBROS
043100     END-IF.
043200
043300 1200-CARGAR-LIBROS-F.  EXIT.
043400
043500 1210-LEER-LIBRO-I.
043600
043700     READ LIBROS
043800     IF FS-LIBROS EQUAL '00' THEN
043900        ADD 1 TO WS-CANT-LIBROS-TABLA
044000        SET IX-LIBRO TO WS-CANT-LIBROS-TABLA
044100        MOVE REG-LIBROS TO WS-LIBRO-ENTRY (IX-LIBRO)
044200     ELSE
044300        IF FS-LIBROS NOT EQUAL '10' THEN
044400           DISPLAY '* ERROR EN LECTURA LIBROS = ' FS-LIBROS
044500           MOVE 9999 TO RETURN-CODE
044600           SET WS-FIN-MOVDIA TO TRUE
044700        END-IF
044800     END-IF.
044900
045000 1210-LEER-LIBRO-F.  EXIT.
045100
045200
045300*---- CARGA LOS PRESTAMOS ABIERTOS Y UBICA EL MAYOR BORROW-ID ---
045400 1300-CARGAR-PRESTAM-I.
045500
045600     OPEN INPUT PRESTAM
045700     IF FS-PRESTA IS NOT EQUAL '00' THEN
045800        DISPLAY '* ERROR EN OPEN PRESTAM = ' FS-PRESTA
045900        MOVE 9999 TO RETURN-CODE
046000        SET WS-FIN-MOVDIA TO TRUE
046100     ELSE
046200        PERFORM 1310-LEER-PRESTA-I THRU 1310-LEER-PRESTA-F
046300           UNTIL FS-PRESTA EQUAL '10'
046400        CLOSE PRESTAM
046500     END-IF.
046600
046700 1300-CARGAR-PRESTAM-F.  EXIT.
046800
046900 1310-LEER-PRESTA-I.
047000
047100     READ PRESTAM
047200     IF FS-PRESTA EQUAL '00' THEN
047300        ADD 1 TO WS-CANT-PRESTA-TABLA
047400        SET IX-PRESTA TO WS-CANT-PRESTA-TABLA
047500        MOVE REG-PRESTA TO WS-PRESTA-ENTRY (IX-PRESTA)
047600        IF TP-BORROW-ID (IX-PRESTA) > WS-PRESTA-MAX-ID THEN
047700           MOVE TP-BORROW-ID (IX-PRESTA) TO WS-PRESTA-MAX-ID
047800        END-IF
047900     ELSE
048000        IF FS-PRESTA NOT EQUAL '10' THEN
048100           DISPLAY '* ERROR EN LECTURA PRESTAM = ' FS-PRESTA
048200           MOVE 9999 TO RETURN-CODE
048300           SET WS-FIN-MOVDIA TO TRUE
048400        END-IF
048500     END-IF.
048600
048700 1310-LEER-PRESTA-F.  EXIT.
048800
048900
049000*---- CUERPO PRINCIPAL: CONTABILIZA EL MOVIMIENTO Y LEE EL      -
049100*     SIGUIENTE -------------------------------------------------
049200 2000-PROCESO-I.
049300
049400     EVALUATE TRUE
049500        WHEN TXN-ES-PRESTAMO
049600           PERFORM 2200-PROCESAR-BORROW-I
049700              THRU 2200-PROCESAR-BORROW-F
049800        WHEN TXN-ES-DEVOLUCION
049900           PERFORM 2300-PROCESAR-RETURN-I
050000              THRU 2300-PROCESAR-RETURN-F
050100        WHEN OTHER
050200           MOVE 'TIPO DE MOVIMIENTO INVALIDO' TO
050300                WS-MOTIVO-RECHAZO
050400           PERFORM 2800-GRABAR-RECHAZO-I
050500              THRU 2800-GRABAR-RECHAZO-F
050600     END-EVALUATE
050700
050800     PERFORM 2100-LEER-MOVDIA-I THRU 2100-LEER-MOVDIA-F.
050900
051000 2000-PROCESO-F.  EXIT.
051100
051200
051300*---- LEE EL SIGUIENTE MOVIMIENTO DEL DIA ------------------------
051400 2100-LEER-MOVDIA-I.
051500
051600     READ MOVDIA INTO WS-REG-MOVDIA
051700
051800     EVALUATE FS-MOVDIA
051900        WHEN '00'
052000           ADD 1 TO WS-CANT-TXN-LEIDAS
052100        WHEN '10'
052200           SET WS-FIN-MOVDIA TO TRUE
052300        WHEN OTHER
052400           DISPLAY '* ERROR EN LECTURA MOVDIA = ' FS-MOVDIA
052500           MOVE 9999 TO RETURN-CODE
052600           SET WS-FIN-MOVDIA TO TRUE
052700     END-EVALUATE.
052800
052900 2100-LEER-MOVDIA-F.  EXIT.
053000
053100
053200*---- PROCESA UN PRESTAMO (TIPO 'B') -----------------------------
053300 2200-PROCESAR-BORROW-I.
053400
053500     MOVE 'SI'   TO WS-REG-VALIDO
053600     MOVE SPACES TO WS-MOTIVO-RECHAZO
053700
053800     SEARCH ALL WS-SOCIO-ENTRY
053900        WHEN TS-MEMBER-ID (IX-SOCIO) EQUAL TXN-MEMBER-ID
054000           CONTINUE
054100        AT END
054200           MOVE 'SOCIO INEXISTENTE' TO WS-MOTIVO-RECHAZO
054300           MOVE 'NO' TO WS-REG-VALIDO
054400     END-SEARCH
054500
054600     IF WS-REG-ES-VALIDO AND
054700        TS-MEMBER-STATUS (IX-SOCIO) NOT EQUAL 'A' THEN
054800        MOVE 'SOCIO NO ACTIVO' TO WS-MOTIVO-RECHAZO
054900        MOVE 'NO' TO WS-REG-VALIDO
055000     END-IF
055100
055200     IF WS-REG-ES-VALIDO AND
055300        TS-MEMBER-LOANS-OUT (IX-SOCIO) NOT LESS 5 THEN
055400        MOVE 'SOCIO EN EL LIMITE DE PRESTAMOS' TO
055500             WS-MOTIVO-RECHAZO
055600        MOVE 'NO' TO WS-REG-VALIDO
055700     END-IF
055800
055900     IF WS-REG-ES-VALIDO THEN
056000        SEARCH ALL WS-LIBRO-ENTRY
056100           WHEN TL-BOOK-ID (IX-LIBRO) EQUAL TXN-BOOK-ID
056200              CONTINUE
056300           AT END
056400              MOVE 'LIBRO INEXISTENTE' TO WS-MOTIVO-RECHAZO
056500              MOVE 'NO' TO WS-REG-VALIDO
056600        END-SEARCH
056700     END-IF
056800
056900     IF WS-REG-ES-VALIDO AND
057000        TL-COPIES-AVAIL (IX-LIBRO) EQUAL ZEROS THEN
057100        MOVE 'SIN EJEMPLARES DISPONIBLES' TO WS-MOTIVO-RECHAZO
057200        MOVE 'NO' TO WS-REG-VALIDO
057300     END-IF
057400
057500     IF WS-REG-ES-VALIDO THEN
057600        PERFORM 2250-ALTA-PRESTAMO-I THRU 2250-ALTA-PRESTAMO-F
057700        ADD 1 TO WS-CANT-PRESTAMOS-ACEPT
057800     ELSE
057900        ADD 1 TO WS-CANT-TXN-RECHAZADAS
058000        PERFORM 2800-GRABAR-RECHAZO-I THRU 2800-GRABAR-RECHAZO-F
058100     END-IF.
058200
058300 2200-PROCESAR-BORROW-F.  EXIT.
058400
058500
058600*---- ALTA DEL NUEVO PRESTAMO EN LA TABLA EN MEMORIA -------------
058700 2250-ALTA-PRESTAMO-I.
058800
058900     MOVE 'A'          TO WF-FUNCION
059000     MOVE TXN-DATE     TO WF-FECHA-BASE
059100     MOVE 14           TO WF-DIAS-A-SUMAR
059200     CALL 'PGMFECHA' USING WS-AREA-PGMFECHA
059300
059400     ADD 1 TO WS-PRESTA-MAX-ID
059500     ADD 1 TO WS-CANT-PRESTA-TABLA
059600     SET IX-PRESTA TO WS-CANT-PRESTA-TABLA
059700
059800     MOVE WS-PRESTA-MAX-ID      TO TP-BORROW-ID (IX-PRESTA)
059900     MOVE TXN-MEMBER-ID         TO TP-MEMBER-ID (IX-PRESTA)
060000     MOVE TXN-BOOK-ID           TO TP-BOOK-ID   (IX-PRESTA)
060100     MOVE TXN-DATE              TO TP-BORROW-DATE (IX-PRESTA)
060200     MOVE WF-FECHA-RESULTADO    TO TP-DUE-DATE  (IX-PRESTA)
060300     MOVE 'O'                   TO TP-STATUS    (IX-PRESTA)
060400
060500     SUBTRACT 1 FROM TL-COPIES-AVAIL (IX-LIBRO)
060600     ADD 1 TO TS-MEMBER-LOANS-OUT (IX-SOCIO)
060700
060800     MOVE TXN-MEMBER-ID         TO BT-MEMBER-ID
060900     SET BT-ES-PRESTAMO         TO TRUE
061000     MOVE TXN-BOOK-ID           TO BT-BOOK-ID
061100     MOVE WS-PRESTA-MAX-ID      TO BT-BORROW-ID
061200     MOVE WF-FECHA-RESULTADO    TO BT-DUE-DATE
061300     MOVE ZEROS                 TO BT-DAYS-OVERDUE
061400     MOVE ZEROS                 TO BT-PENALTY
061500     MOVE SPACES                TO BT-REJECT-MSG
061600
061700     WRITE REG-BITACO FROM WS-REG-BITACO
061800     IF FS-BITACO IS NOT EQUAL '00' THEN
061900        DISPLAY '* ERROR EN WRITE BITACORA = ' FS-BITACO
062000        MOVE 9999 TO RETURN-CODE
062100        SET WS-FIN-MOVDIA TO TRUE
062200     END-IF.
062300
062400 2250-ALTA-PRESTAMO-F.  EXIT.
062500
062600
062700*---- PROCESA UNA DEVOLUCION (TIPO 'R') --------------------------
062800 2300-PROCESAR-RETURN-I.
062900
063000     MOVE 'SI'   TO WS-REG-VALIDO
063100     MOVE SPACES TO WS-MOTIVO-RECHAZO
063200     MOVE ZEROS  TO WS-SUB-PRESTA-ENCONTRADO
063300
063400     PERFORM 2900-BUSCAR-PRESTAMO-I THRU 2900-BUSCAR-PRESTAMO-F
063500
063600     IF WS-SUB-PRESTA-ENCONTRADO EQUAL ZEROS THEN
063700        MOVE 'NO HAY PRESTAMO ABIERTO PARA ESE SOCIO/LIBRO' TO
063800             WS-MOTIVO-RECHAZO
063900        MOVE 'NO' TO WS-REG-VALIDO
064000     END-IF
064100
064200     IF WS-REG-ES-VALIDO THEN
064300        SET IX-PRESTA TO WS-SUB-PRESTA-ENCONTRADO
064400        SEARCH ALL WS-SOCIO-ENTRY
064500           WHEN TS-MEMBER-ID (IX-SOCIO) EQUAL TXN-MEMBER-ID
064600              CONTINUE
064700           AT END
064800              CONTINUE
064900        END-SEARCH
065000        SEARCH ALL WS-LIBRO-ENTRY
065100           WHEN TL-BOOK-ID (IX-LIBRO) EQUAL TXN-BOOK-ID
065200              CONTINUE
065300           AT END
065400              CONTINUE
065500        END-SEARCH
065600
065700        MOVE 'R' TO TP-STATUS (IX-PRESTA)
065800        ADD 1 TO TL-COPIES-AVAIL (IX-LIBRO)
065900        SUBTRACT 1 FROM TS-MEMBER-LOANS-OUT (IX-SOCIO)
066000
066100        MOVE ZEROS TO WS-DIAS-ATRASO
066200        MOVE ZEROS TO WS-IMPORTE-MULTA
066300
066400        IF TXN-DATE > TP-DUE-DATE (IX-PRESTA) THEN
066500           MOVE 'D'                    TO WF-FUNCION
066600           MOVE TP-DUE-DATE (IX-PRESTA) TO WF-FECHA-BASE
066700           MOVE TXN-DATE                TO WF-FECHA-HASTA
066800           CALL 'PGMFECHA' USING WS-AREA-PGMFECHA
066900           MOVE WF-DIAS-DIFERENCIA TO WS-DIAS-ATRASO
067000           PERFORM 2950-CALCULAR-MULTA-I
067100              THRU 2950-CALCULAR-MULTA-F
067200           PERFORM 2960-GRABAR-MULTA-I THRU 2960-GRABAR-MULTA-F
067300        END-IF
067400
067500        MOVE TXN-MEMBER-ID       TO BT-MEMBER-ID
067600        SET BT-ES-DEVOLUCION     TO TRUE
067700        MOVE TXN-BOOK-ID         TO BT-BOOK-ID
067800        MOVE TP-BORROW-ID (IX-PRESTA) TO BT-BORROW-ID
067900        MOVE TP-DUE-DATE  (IX-PRESTA) TO BT-DUE-DATE
068000        MOVE WS-DIAS-ATRASO      TO BT-DAYS-OVERDUE
068100        MOVE WS-IMPORTE-MULTA    TO BT-PENALTY
068200        MOVE SPACES              TO BT-REJECT-MSG
068300
068400        WRITE REG-BITACO FROM WS-REG-BITACO
068500        IF FS-BITACO IS NOT EQUAL '00' THEN
068600           DISPLAY '* ERROR EN WRITE BITACORA = ' FS-BITACO
068700           MOVE 9999 TO RETURN-CODE
068800           SET WS-FIN-MOVDIA TO TRUE
068900        END-IF
069000
069100        ADD 1 TO WS-CANT-DEVOLUC-ACEPT
069200     ELSE
069300        ADD 1 TO WS-CANT-TXN-RECHAZADAS
069400        PERFORM 2800-GRABAR-RECHAZO-I THRU 2800-GRABAR-RECHAZO-F
069500     END-IF.
069600
069700 2300-PROCESAR-RETURN-F.  EXIT.
069800
069900
070000*---- CALCULA LA MULTA POR ATRASO AL MOMENTO DE DEVOLVER --------
070100*     1000.00 POR DIA DE ATRASO, TOPE 50000.00 POR PRESTAMO.
070200 2950-CALCULAR-MULTA-I.
070300
070400     COMPUTE WS-IMPORTE-MULTA ROUNDED =
070500             WS-DIAS-ATRASO * 1000.00
070600     IF WS-IMPORTE-MULTA > 50000.00 THEN
070700        MOVE 50000.00 TO WS-IMPORTE-MULTA
070800     END-IF.
070900
071000 2950-CALCULAR-MULTA-F.  EXIT.
071100
071200
071300*---- GRABA LA MULTA DE DEVOLUCION EN MULTAS ---------------------
071400 2960-GRABAR-MULTA-I.
071500
071600     MOVE TP-BORROW-ID (IX-PRESTA) TO PEN-BORROW-ID
071700     MOVE TXN-MEMBER-ID            TO PEN-MEMBER-ID
071800     MOVE WS-DIAS-ATRASO           TO PEN-DAYS-OVERDUE
071900     MOVE WS-IMPORTE-MULTA         TO PEN-AMOUNT
072000     MOVE TXN-DATE                 TO PEN-ASSESS-DATE
072100
072200     WRITE REG-MULTAS FROM WS-REG-MULTA
072300     IF FS-MULTAS IS NOT EQUAL '00' THEN
072400        DISPLAY '* ERROR EN WRITE MULTAS = ' FS-MULTAS
072500        MOVE 9999 TO RETURN-CODE
072600        SET WS-FIN-MOVDIA TO TRUE
072700     ELSE
072800        ADD WS-IMPORTE-MULTA TO WS-MULTAS-TOTAL-PASO
072900     END-IF.
073000
073100 2960-GRABAR-MULTA-F.  EXIT.
073200
073300
073400*---- GRABA UN RENGLON DE RECHAZO DE TRANSACCION EN BITACORA ----
073500 2800-GRABAR-RECHAZO-I.
073600
073700     MOVE TXN-MEMBER-ID     TO BT-MEMBER-ID
073800     SET BT-ES-RECHAZO      TO TRUE
073900     MOVE TXN-BOOK-ID       TO BT-BOOK-ID
074000     MOVE ZEROS             TO BT-BORROW-ID BT-DUE-DATE
074100                               BT-DAYS-OVERDUE BT-PENALTY
074200     MOVE WS-MOTIVO-RECHAZO TO BT-REJECT-MSG
074300
074400     WRITE REG-BITACO FROM WS-REG-BITACO
074500     IF FS-BITACO IS NOT EQUAL '00' THEN
074600        DISPLAY '* ERROR EN WRITE BITACORA = ' FS-BITACO
074700        MOVE 9999 TO RETURN-CODE
074800        SET WS-FIN-MOVDIA TO TRUE
074900     END-IF.
075000
075100 2800-GRABAR-RECHAZO-F.  EXIT.
075200
075300
075400*---- BARRIDO LINEAL DE LA TABLA DE PRESTAMOS POR SOCIO+LIBRO+O -
075500 2900-BUSCAR-PRESTAMO-I.
075600
075700     PERFORM 2910-COMPARAR-PRESTAMO-I THRU 2910-COMPARAR-PRESTAMO-F
075800        VARYING IX-PRESTA FROM 1 BY 1
075900           UNTIL IX-PRESTA > WS-CANT-PRESTA-TABLA
076000              OR WS-SUB-PRESTA-ENCONTRADO NOT EQUAL ZEROS.
076100
076200 2900-BUSCAR-PRESTAMO-F.  EXIT.
076300
076400
076500*---- COMPARA UNA ENTRADA DE LA TABLA CONTRA LA TRANSACCION -----
076600 2910-COMPARAR-PRESTAMO-I.
076700
076800     IF TP-MEMBER-ID (IX-PRESTA) EQUAL TXN-MEMBER-ID AND
076900        TP-BOOK-ID   (IX-PRESTA) EQUAL TXN-BOOK-ID   AND
077000        TP-STATUS    (IX-PRESTA) EQUAL 'O' THEN
077100        SET WS-SUB-PRESTA-ENCONTRADO TO IX-PRESTA
077200     END-IF.
077300
077400 2910-COMPARAR-PRESTAMO-F.  EXIT.
077500
077600
077700*---- CIERRE: REGRABA LOS MAESTROS Y ACTUALIZA CONTROLES --------
077800 9999-FINAL-I.
077900
078000     PERFORM 9100-REGRABAR-SOCIOS-I THRU 9100-REGRABAR-SOCIOS-F
078100     PERFORM 9200-REGRABAR-LIBROS-I THRU 9200-REGRABAR-LIBROS-F
078200     PERFORM 9300-REGRABAR-PRESTAM-I
078300        THRU 9300-REGRABAR-PRESTAM-F
078400
078500     MOVE WS-CANT-TXN-LEIDAS      TO CT-TXN-LEIDAS
078600     MOVE WS-CANT-PRESTAMOS-ACEPT TO CT-PRESTAMOS-ACEPT
078700     MOVE WS-CANT-DEVOLUC-ACEPT   TO CT-DEVOLUC-ACEPT
078800     MOVE WS-CANT-TXN-RECHAZADAS  TO CT-TXN-RECHAZADAS
078900     MOVE WS-MULTAS-TOTAL-PASO    TO CT-MULTAS-TOTAL
079000
079100     REWRITE REG-CONTRO FROM WS-REG-CONTRO
079200     IF FS-CONTRO IS NOT EQUAL '00' THEN
079300        DISPLAY '* ERROR EN REWRITE CONTROLES = ' FS-CONTRO
079400        MOVE 9999 TO RETURN-CODE
079500     END-IF
079600
079700     CLOSE MOVDIA
079800     CLOSE MULTAS
079900     CLOSE BITACORA
080000     CLOSE CONTROLES
080100
080200     DISPLAY '=============================================='
080300     DISPLAY ' TRANSACCIONES LEIDAS...: ' WS-CANT-TXN-LEIDAS
080400     DISPLAY ' PRESTAMOS ACEPTADOS....: '
080500             WS-CANT-PRESTAMOS-ACEPT
080600     DISPLAY ' DEVOLUCIONES ACEPTADAS.: '
080700             WS-CANT-DEVOLUC-ACEPT
080800     DISPLAY ' TRANSACCIONES RECHAZADAS: '
080900             WS-CANT-TXN-RECHAZADAS
081000     DISPLAY '=============================================='.
081100
081200 9999-FINAL-F.  EXIT.
081300
081400
081500*---- REGRABA SOCIOS COMPLETO DESDE LA TABLA ACTUALIZADA --------
081600 9100-REGRABAR-SOCIOS-I.
081700
081800     OPEN OUTPUT SOCIOS
081900     IF FS-SOCIOS IS NOT EQUAL '00' THEN
082000        DISPLAY '* ERROR EN OPEN SOCIOS (SALIDA) = ' FS-SOCIOS
082100        MOVE 9999 TO RETURN-CODE
082200     ELSE
082300        PERFORM 9110-GRABAR-UN-SOCIO-I THRU 9110-GRABAR-UN-SOCIO-F
082400           VARYING IX-SOCIO FROM 1 BY 1
082500              UNTIL IX-SOCIO > WS-CANT-SOCIOS-TABLA
082600        CLOSE SOCIOS
082700     END-IF.
082800
082900 9100-REGRABAR-SOCIOS-F.  EXIT.
083000
083100
083200*---- GRABA UNA ENTRADA DE LA TABLA DE SOCIOS EN EL MAESTRO -----
083300 9110-GRABAR-UN-SOCIO-I.
083400
083500     WRITE REG-SOCIOS FROM WS-SOCIO-ENTRY (IX-SOCIO)
083600     IF FS-SOCIOS IS NOT EQUAL '00' THEN
083700        DISPLAY '* ERROR EN WRITE SOCIOS = ' FS-SOCIOS
083800        MOVE 9999 TO RETURN-CODE
083900     END-IF.
084000
084100 9110-GRABAR-UN-SOCIO-F.  EXIT.
084200
084300
084400*---- REGRABA LIBROS COMPLETO DESDE LA TABLA ACTUALIZADA --------
084500 9200-REGRABAR-LIBROS-I.
084600
084700     OPEN OUTPUT LIBROS
084800     IF FS-LIBROS IS NOT EQUAL '00' THEN
084900        DISPLAY '* ERROR EN OPEN LIBROS (SALIDA) = ' FS-LIBROS
085000        MOVE 9999 TO RETURN-CODE
085100     ELSE
085200        PERFORM 9210-GRABAR-UN-LIBRO-I THRU 9210-GRABAR-UN-LIBRO-F
085300           VARYING IX-LIBRO FROM 1 BY 1
085400              UNTIL IX-LIBRO > WS-CANT-LIBROS-TABLA
085500        CLOSE LIBROS
085600     END-IF.
085700
085800 9200-REGRABAR-LIBROS-F.  EXIT.
085900
086000
086100*---- GRABA UNA ENTRADA DE LA TABLA DE LIBROS EN EL MAESTRO -----
086200 9210-GRABAR-UN-LIBRO-I.
086300
086400     WRITE REG-LIBROS FROM WS-LIBRO-ENTRY (IX-LIBRO)
086500     IF FS-LIBROS IS NOT EQUAL '00' THEN
086600        DISPLAY '* ERROR EN WRITE LIBROS = ' FS-LIBROS
086700        MOVE 9999 TO RETURN-CODE
086800     END-IF.
086900
087000 9210-GRABAR-UN-LIBRO-F.  EXIT.
087100
087200
087300*---- REGRABA PRESTAM COMPLETO DESDE LA TABLA ACTUALIZADA -------
087400 9300-REGRABAR-PRESTAM-I.
087500
087600     OPEN OUTPUT PRESTAM
087700     IF FS-PRESTA IS NOT EQUAL '00' THEN
087800        DISPLAY '* ERROR EN OPEN PRESTAM (SALIDA) = ' FS-PRESTA
087900        MOVE 9999 TO RETURN-CODE
088000     ELSE
088100        PERFORM 9310-GRABAR-UN-PRESTA-I THRU 9310-GRABAR-UN-PRESTA-F
088200           VARYING IX-PRESTA FROM 1 BY 1
088300              UNTIL IX-PRESTA > WS-CANT-PRESTA-TABLA
088400        CLOSE PRESTAM
088500     END-IF.
088600
088700 9300-REGRABAR-PRESTAM-F.  EXIT.
088800
088900
089000*---- GRABA UNA ENTRADA DE LA TABLA DE PRESTAMOS EN EL MAESTRO --
089100 9310-GRABAR-UN-PRESTA-I.
089200
089300     WRITE REG-PRESTA FROM WS-PRESTA-ENTRY (IX-PRESTA)
089400     IF FS-PRESTA IS NOT EQUAL '00' THEN
089500        DISPLAY '* ERROR EN WRITE PRESTAM = ' FS-PRESTA
089600        MOVE 9999 TO RETURN-CODE
089700     END-IF.
089800
089900 9310-GRABAR-UN-PRESTA-F.  EXIT.
