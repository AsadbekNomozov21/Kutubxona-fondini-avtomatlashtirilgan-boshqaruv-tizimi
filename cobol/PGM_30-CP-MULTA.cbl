000100*////////////////// (MULTA) //////////////////////////////////
000200************************************************************
000300*    COPY CPMULTA                                         *
000400*    LAYOUT MULTA (ARCHIVO DE MULTAS POR ATRASO)           *
000500*    LARGO REGISTRO EN ARCHIVO MULTAS = 35 BYTES           *
000600*    EL FD DE MULTAS SE DEFINE PIC X(035); ESTE LAYOUT SE  *
000700*    USA SOLO EN WORKING-STORAGE VIA READ...INTO/WRITE...  *
000800*    FROM.                                                 *
000900************************************************************
001000 01  WS-REG-MULTA.
001100*     POSICION RELATIVA (01:08) PRESTAMO QUE GENERA LA MULTA
001200     03  PEN-BORROW-ID         PIC 9(08)    VALUE ZEROS.
001300*     POSICION RELATIVA (09:14) SOCIO MULTADO
001400     03  PEN-MEMBER-ID         PIC 9(06)    VALUE ZEROS.
001500*     POSICION RELATIVA (15:18) DIAS DE ATRASO
001600     03  PEN-DAYS-OVERDUE      PIC 9(04)    VALUE ZEROS.
001700*     POSICION RELATIVA (19:27) IMPORTE DE LA MULTA
001800     03  PEN-AMOUNT            PIC S9(7)V99 VALUE ZEROS.
001900*     POSICION RELATIVA (28:35) FECHA DE PROCESO
002000     03  PEN-ASSESS-DATE       PIC 9(08)    VALUE ZEROS.
002100*     RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT (NO SE
002200*     GRABA EN EL ARCHIVO, SOLO VIVE EN WORKING-STORAGE)
002300     03  FILLER                PIC X(07)    VALUE SPACES.
002400*///////////////////////////////////////////////////////////
002500
002600*---- VISTA DE LA FECHA DE PROCESO DESCOMPUESTA EN ANO/MES/DIA;
002700*     NO SE IMPRIME CAMPO POR CAMPO EN EL LISTADO (PGM_40-
002800*     PGMLISTA PARRAFO 2400-IMPRIMIR-DETALLE-I IMPRIME EL
002900*     IMPORTE DESDE LA BITACORA, NO DESDE ESTE REGISTRO).
003000 01  WS-MULTA-FECHA-AAMMDD REDEFINES WS-REG-MULTA.
003100     03  MF-RESTO-ANTES        PIC X(27).
003200     03  MF-ASS-ANO            PIC 9(04).
003300     03  MF-ASS-MES            PIC 9(02).
003400     03  MF-ASS-DIA            PIC 9(02).
003500     03  FILLER                PIC X(07).
003600*///////////////////////////////////////////////////////////
