000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMVENCE.
000300 AUTHOR.        R VALDEZ.
000400 INSTALLATION.  BIBLIOTECA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.  03/07/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000800                 SISTEMAS DE LA BIBLIOTECA CENTRAL.
000900***************************************************************
001000*    PGMVENCE  -  PASO 30 DEL STREAM DE CIERRE DIARIO          *
001100*    ===========================================               *
001200*    BARRE EL ARCHIVO PRESTAM (PRESTAMOS) Y, POR CADA PRESTAMO  *
001300*    ABIERTO (BORROW-STATUS = 'O') CUYO VENCIMIENTO YA PASO     *
001400*    RESPECTO DE LA FECHA DE PROCESO DEL DIA, CALCULA LOS DIAS  *
001500*    DE ATRASO (CALL A PGMFECHA, FUNCION 'D') Y GRABA LA MULTA  *
001600*    CORRESPONDIENTE EN MULTAS:                                *
001700*        IMPORTE = DIAS DE ATRASO * 1000.00, TOPE 50000.00     *
001800*    EL PRESTAMO SIGUE ABIERTO (NO SE CIERRA AQUI; SE CIERRA    *
001900*    RECIEN CUANDO EL SOCIO DEVUELVE EL LIBRO, EN PGMPOSTM).    *
002000*    LA FECHA DE PROCESO SE TOMA DEL RELOJ DEL SISTEMA (ACCEPT  *
002100*    FROM DATE); NO SE RECIBE POR PARAMETRO.                   *
002200***************************************************************
002300*    HISTORIAL DE CAMBIOS
002400*    ----------------------------------------------------------
002500*    AAMMDD PROGRAMADOR  PETICION    DESCRIPCION
002600*    ----------------------------------------------------------
002700*    890703 RVALDEZ      INI-0031    ALTA INICIAL DEL PROGRAMA.   VENCE001
002800*    911205 MCASTRO      MNT-0248    SE ALINEA CON EL LIMITE DE   VENCE002
002900*                                    5 PRESTAMOS POR SOCIO
003000*                                    AGREGADO EN PGMPOSTM (SIN
003100*                                    IMPACTO DIRECTO AQUI).
003200*    981130 JPEREIRA     Y2K-0007    REVISION Y2K: ACCEPT FROM    VENCE003
003300*                                    DATE YYYYMMDD CONFIRMA 4
003400*                                    DIGITOS DE AÑO EN LA FECHA
003500*                                    DE PROCESO.
003600*    990218 JPEREIRA     Y2K-0007F   CIERRE DEL EXPEDIENTE Y2K.   VENCE004
003700*    050614 LSOSA        MNT-0544    TOPE DE MULTA A 50000.00     VENCE005
003800*                                    POR PRESTAMO (ANTES SIN
003900*                                    TOPE); MISMA REGLA QUE
004000*                                    PGMPOSTM.
004100*    151002 LSOSA        MNT-0748    SE ACUMULA CT-MULTAS-TOTAL   VENCE006
004200*                                    Y CT-VENCIDOS-ABIERTOS EN
004300*                                    CONTROLES PARA EL LISTADO.
004400*    160215 LSOSA        MNT-0805    WS-IMPORTE-MULTA, WS-MULTAS- VENCE007
004500*                                    TOTAL-PASO, CT-MULTAS-TOTAL
004600*                                    Y BT-PENALTY PASAN A COMP-3,
004700*                                    COMO USA EL DEPARTAMENTO
004800*                                    PARA LOS IMPORTES INTERNOS.
004900*    160304 LSOSA        MNT-0812    SE AGREGA 88 BT-ES-RECHAZO-  VENCE008
005000*                                    FUNCIO A CPBITACO (NUEVO EN
005100*                                    PGMSEVAL); ESTE PASO NO LO
005200*                                    ESCRIBE, SIN CAMBIOS DE LOGI-
005300*                                    CA AQUI.
005400***************************************************************
005500
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     SELECT PRESTAM ASSIGN DDPRESTA
006700            FILE STATUS IS FS-PRESTA.
006800
006900     SELECT MULTAS  ASSIGN DDMULTAS
007000            FILE STATUS IS FS-MULTAS.
007100
007200     SELECT CONTROLES ASSIGN DDCONTRO
007300            FILE STATUS IS FS-CONTRO.
007400
007500     SELECT BITACORA ASSIGN DDBITACO
007600            FILE STATUS IS FS-BITACO.
007700
007800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  PRESTAM
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-PRESTA       PIC X(037).
008600
008700 FD  MULTAS
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-MULTAS       PIC X(035).
009100
009200 FD  CONTROLES
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500 01  REG-CONTRO       PIC X(060).
009600
009700 FD  BITACORA
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000 01  REG-BITACO       PIC X(085).
010100
010200
010300 WORKING-STORAGE SECTION.
010400*=======================*
010500
010600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010700
010800 77  FS-PRESTA                  PIC XX      VALUE SPACES.
010900     88  FS-PRESTA-FIN                      VALUE '10'.
011000 77  FS-MULTAS                  PIC XX      VALUE SPACES.
011100 77  FS-CONTRO                  PIC XX      VALUE SPACES.
011200 77  FS-BITACO                  PIC XX      VALUE SPACES.
011300
011400 77  WS-STATUS-FIN               PIC X      VALUE 'N'.
011500     88  WS-FIN-PRESTAM                     VALUE 'Y'.
011600
011700*---- FECHA DE PROCESO DEL DIA, TOMADA DEL RELOJ DEL SISTEMA ----
011800 01  WS-FECHA-PROCESO.
011900     03  WS-PROC-ANIO          PIC 9(04) USAGE COMP VALUE ZEROS.
012000     03  WS-PROC-MES           PIC 9(02) USAGE COMP VALUE ZEROS.
012100     03  WS-PROC-DIA           PIC 9(02) USAGE COMP VALUE ZEROS.
012200     03  FILLER                PIC X(02) VALUE SPACES.
012300 77  WS-FECHA-PROCESO-AAAAMMDD  PIC 9(08) VALUE ZEROS.
012400
012500*---- LINKAGE CON PGMFECHA ---------------------------------------
012600 01  WS-AREA-PGMFECHA.
012700     03  WF-FUNCION            PIC X(01)    VALUE SPACES.
012800     03  WF-FECHA-BASE         PIC 9(08)    VALUE ZEROS.
012900     03  WF-FECHA-HASTA        PIC 9(08)    VALUE ZEROS.
013000     03  WF-DIAS-A-SUMAR       PIC 9(04)    VALUE ZEROS.
013100     03  WF-FECHA-RESULTADO    PIC 9(08)    VALUE ZEROS.
013200     03  WF-DIAS-DIFERENCIA    PIC S9(06)   VALUE ZEROS.
013300     03  WF-RETCODE            PIC 9(02)    VALUE ZEROS.
013400     03  FILLER                PIC X(10)    VALUE SPACES.
013500
013600*---- CONTADORES DEL PASO (TODOS COMP) ---------------------------
013700 77  WS-CANT-PRESTA-LEIDOS        PIC 9(05) USAGE COMP
013800                                   VALUE ZEROS.
013900 77  WS-CANT-VENCIDOS             PIC 9(05) USAGE COMP
014000                                   VALUE ZEROS.
014100 77  WS-DIAS-ATRASO                PIC 9(04) USAGE COMP
014200                                    VALUE ZEROS.
014300 77  WS-IMPORTE-MULTA              PIC S9(7)V99 COMP-3
014400                                    VALUE ZEROS.
014500 77  WS-MULTAS-TOTAL-PASO          PIC S9(7)V99 COMP-3
014600                                    VALUE ZEROS.
014700
014800*//// COPY PARA ESTRUCTURA DE DATOS ////////////////////////////
014900
015000*    COPY CPPRESTA.
015100*    LAYOUT PRESTAMO - LARGO 37 BYTES
015200 01  WS-REG-PRESTA.
015300     03  BORROW-ID             PIC 9(08)    VALUE ZEROS.
015400     03  BORROW-MEMBER-ID      PIC 9(06)    VALUE ZEROS.
015500     03  BORROW-BOOK-ID        PIC 9(06)    VALUE ZEROS.
015600     03  BORROW-DATE           PIC 9(08)    VALUE ZEROS.
015700     03  BORROW-DUE-DATE       PIC 9(08)    VALUE ZEROS.
015800     03  BORROW-STATUS         PIC X(01)    VALUE 'O'.
015900         88  BORROW-ABIERTO             VALUE 'O'.
016000         88  BORROW-DEVUELTO            VALUE 'R'.
016100     03  FILLER                PIC X(09)    VALUE SPACES.
016200
016300*    COPY CPMULTA.
016400*    LAYOUT MULTA - LARGO 35 BYTES
016500 01  WS-REG-MULTA.
016600     03  PEN-BORROW-ID         PIC 9(08)    VALUE ZEROS.
016700     03  PEN-MEMBER-ID         PIC 9(06)    VALUE ZEROS.
016800     03  PEN-DAYS-OVERDUE      PIC 9(04)    VALUE ZEROS.
016900     03  PEN-AMOUNT            PIC S9(7)V99 VALUE ZEROS.
017000     03  PEN-ASSESS-DATE       PIC 9(08)    VALUE ZEROS.
017100     03  FILLER                PIC X(07)    VALUE SPACES.
017200
017300*---- VISTA EDITADA DE LA FECHA DE LA MULTA, PARTIDA EN ANO/MES/
017400*     DIA PARA EL DISPLAY DE AUDITORIA DE 2200-MARCAR-VENCIDO-I.
017500 01  WS-MULTA-FECHA-AAMMDD REDEFINES WS-REG-MULTA.
017600     03  FILLER                PIC X(27).
017700     03  MF-ASS-ANO            PIC 9(04).
017800     03  MF-ASS-MES            PIC 9(02).
017900     03  MF-ASS-DIA            PIC 9(02).
018000     03  FILLER                PIC X(07).
018100
018200*    COPY CPCONTRO.
018300*    LAYOUT CONTROLES - LARGO 60 BYTES
018400 01  WS-REG-CONTRO.
018500     03  CT-MIEM-LEIDOS        PIC 9(05)    VALUE ZEROS.
018600     03  CT-MIEM-VALIDOS       PIC 9(05)    VALUE ZEROS.
018700     03  CT-MIEM-RECHAZADOS    PIC 9(05)    VALUE ZEROS.
018800     03  CT-FUNCIO-VALIDOS     PIC 9(03)    VALUE ZEROS.
018900     03  CT-FUNCIO-RECHAZADOS  PIC 9(03)    VALUE ZEROS.
019000     03  CT-SEMILLA-CREADA     PIC X(01)    VALUE 'N'.
019100     03  CT-TXN-LEIDAS         PIC 9(05)    VALUE ZEROS.
019200     03  CT-PRESTAMOS-ACEPT    PIC 9(05)    VALUE ZEROS.
019300     03  CT-DEVOLUC-ACEPT      PIC 9(05)    VALUE ZEROS.
019400     03  CT-TXN-RECHAZADAS     PIC 9(05)    VALUE ZEROS.
019500     03  CT-VENCIDOS-ABIERTOS  PIC 9(05)    VALUE ZEROS.
019600     03  CT-MULTAS-TOTAL       PIC S9(7)V99 COMP-3 VALUE ZEROS.
019700     03  FILLER                PIC X(08)    VALUE SPACES.
019800
019900*    COPY CPBITACO.
020000*    LAYOUT BITACORA - LARGO 85 BYTES
020100 01  WS-REG-BITACO.
020200     03  BT-MEMBER-ID          PIC 9(06)    VALUE ZEROS.
020300     03  BT-TIPO               PIC X(07)    VALUE SPACES.
020400         88  BT-ES-PRESTAMO             VALUE 'BORROW '.
020500         88  BT-ES-DEVOLUCION           VALUE 'RETURN '.
020600         88  BT-ES-VENCIDO              VALUE 'OVERDUE'.
020700         88  BT-ES-RECHAZO              VALUE 'RECHAZO'.
020800         88  BT-ES-RECHAZO-FUNCIO       VALUE 'RECFUNC'.
020900     03  BT-BOOK-ID            PIC 9(06)    VALUE ZEROS.
021000     03  BT-BORROW-ID          PIC 9(08)    VALUE ZEROS.
021100     03  BT-DUE-DATE           PIC 9(08)    VALUE ZEROS.
021200     03  BT-DAYS-OVERDUE       PIC 9(04)    VALUE ZEROS.
021300     03  BT-PENALTY            PIC S9(7)V99 COMP-3 VALUE ZEROS.
021400     03  BT-REJECT-MSG         PIC X(30)    VALUE SPACES.
021500     03  FILLER                PIC X(11)    VALUE SPACES.
021600
021700*---- VISTA AAAA/MM/DD DEL VENCIMIENTO GRABADO EN BITACORA, -----
021800*     PARA EL MISMO DISPLAY DE AUDITORIA --------------------------
021900 01  WS-BITACO-VTO-AAMMDD REDEFINES WS-REG-BITACO.
022000     03  FILLER                PIC X(20).
022100     03  BV-VTO-ANO            PIC 9(04).
022200     03  BV-VTO-MES            PIC 9(02).
022300     03  BV-VTO-DIA            PIC 9(02).
022400     03  FILLER                PIC X(57).
022500*///////////////////////////////////////////////////////////////
022600
022700*---- VISTA DE LA FECHA DE VENCIMIENTO DESCOMPUESTA EN ANO/MES/
022800*     DIA, USADA PARA UNA COMPARACION RAPIDA ANTES DE LLAMAR A
022900*     PGMFECHA (SE LLAMA SOLO CUANDO YA SE SABE QUE ESTA VENCIDO).
023000 01  WS-PRESTA-VTO-AAMMDD REDEFINES WS-REG-PRESTA.
023100     03  PV-RESTO-ANTES        PIC X(28).
023200     03  PV-VTO-ANO            PIC 9(04).
023300     03  PV-VTO-MES            PIC 9(02).
023400     03  PV-VTO-DIA            PIC 9(02).
023500     03  PV-RESTO-DESPUES      PIC X(01).
023600
023700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
023800
023900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024000 PROCEDURE DIVISION.
024100
024200 MAIN-PROGRAM-I.
024300
024400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
024500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
024600                                 UNTIL WS-FIN-PRESTAM
024700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
024800
024900 MAIN-PROGRAM-F.  GOBACK.
025000
025100
025200*---- CUERPO INICIO: ABRE ARCHIVOS, TOMA LA FECHA DE PROCESO ----
025300 1000-INICIO-I.
025400
025500     ACCEPT WS-FECHA-PROCESO-AAAAMMDD FROM DATE YYYYMMDD
025600
025700     OPEN INPUT PRESTAM
025800     IF FS-PRESTA IS NOT EQUAL '00' THEN
025900        DISPLAY '* ERROR EN OPEN PRESTAM = ' FS-PRESTA
026000        MOVE 9999 TO RETURN-CODE
026100        SET WS-FIN-PRESTAM TO TRUE
026200     END-IF
026300
026400     OPEN EXTEND MULTAS
026500     IF FS-MULTAS IS NOT EQUAL '00' THEN
026600        DISPLAY '* ERROR EN OPEN MULTAS = ' FS-MULTAS
026700        MOVE 9999 TO RETURN-CODE
026800        SET WS-FIN-PRESTAM TO TRUE
026900     END-IF
027000
027100     OPEN EXTEND BITACORA
027200     IF FS-BITACO IS NOT EQUAL '00' THEN
027300        DISPLAY '* ERROR EN OPEN BITACORA = ' FS-BITACO
027400        MOVE 9999 TO RETURN-CODE
027500        SET WS-FIN-PRESTAM TO TRUE
027600     END-IF
027700
027800     OPEN I-O CONTROLES
027900     IF FS-CONTRO IS NOT EQUAL '00' THEN
028000        DISPLAY '* ERROR EN OPEN CONTROLES = ' FS-CONTRO
028100        MOVE 9999 TO RETURN-CODE
028200        SET WS-FIN-PRESTAM TO TRUE
028300     ELSE
028400        READ CONTROLES INTO WS-REG-CONTRO
028500        IF FS-CONTRO IS NOT EQUAL '00' THEN
028600           DISPLAY '* ERROR EN LECTURA CONTROLES = ' FS-CONTRO
028700           MOVE 9999 TO RETURN-CODE
028800           SET WS-FIN-PRESTAM TO TRUE
028900        END-IF
029000     END-IF
029100
029200     IF RETURN-CODE NOT EQUAL 9999 THEN
029300        PERFORM 2100-LEER-PRESTA-I THRU 2100-LEER-PRESTA-F
029400     END-IF.
029500
029600 1000-INICIO-F.  EXIT.
029700
029800
029900*---- CUERPO PRINCIPAL: EVALUA EL PRESTAMO Y LEE EL SIGUIENTE ---
030000 2000-PROCESO-I.
030100
030200     IF BORROW-ABIERTO AND
030300        (PV-VTO-ANO < WS-PROC-ANIO OR
030400         (PV-VTO-ANO = WS-PROC-ANIO AND
030500          PV-VTO-MES < WS-PROC-MES) OR
030600         (PV-VTO-ANO = WS-PROC-ANIO AND
030700          PV-VTO-MES = WS-PROC-MES AND
030800          PV-VTO-DIA < WS-PROC-DIA)) THEN
030900        PERFORM 2200-MARCAR-VENCIDO-I THRU 2200-MARCAR-VENCIDO-F
031000     END-IF
031100
031200     PERFORM 2100-LEER-PRESTA-I THRU 2100-LEER-PRESTA-F.
031300
031400 2000-PROCESO-F.  EXIT.
031500
031600
031700*---- LEE EL SIGUIENTE PRESTAMO ----------------------------------
031800 2100-LEER-PRESTA-I.
031900
032000     READ PRESTAM INTO WS-REG-PRESTA
032100
032200     EVALUATE FS-PRESTA
032300        WHEN '00'
032400           ADD 1 TO WS-CANT-PRESTA-LEIDOS
032500        WHEN '10'
032600           SET WS-FIN-PRESTAM TO TRUE
032700        WHEN OTHER
032800           DISPLAY '* ERROR EN LECTURA PRESTAM = ' FS-PRESTA
032900           MOVE 9999 TO RETURN-CODE
033000           SET WS-FIN-PRESTAM TO TRUE
033100     END-EVALUATE.
033200
033300 2100-LEER-PRESTA-F.  EXIT.
033400
033500
033600*---- CALCULA LOS DIAS DE ATRASO Y GRABA LA MULTA DEL VENCIDO ---
033700 2200-MARCAR-VENCIDO-I.
033800
033900     MOVE 'D'              TO WF-FUNCION
034000     MOVE BORROW-DUE-DATE  TO WF-FECHA-BASE
034100     MOVE WS-FECHA-PROCESO-AAAAMMDD TO WF-FECHA-HASTA
034200     CALL 'PGMFECHA' USING WS-AREA-PGMFECHA
034300
034400     MOVE WF-DIAS-DIFERENCIA TO WS-DIAS-ATRASO
034500
034600     COMPUTE WS-IMPORTE-MULTA ROUNDED =
034700             WS-DIAS-ATRASO * 1000.00
034800     IF WS-IMPORTE-MULTA > 50000.00 THEN
034900        MOVE 50000.00 TO WS-IMPORTE-MULTA
035000     END-IF
035100
035200     MOVE BORROW-ID          TO PEN-BORROW-ID
035300     MOVE BORROW-MEMBER-ID   TO PEN-MEMBER-ID
035400     MOVE WS-DIAS-ATRASO     TO PEN-DAYS-OVERDUE
035500     MOVE WS-IMPORTE-MULTA   TO PEN-AMOUNT
035600     MOVE WS-FECHA-PROCESO-AAAAMMDD TO PEN-ASSESS-DATE
035700
035800     WRITE REG-MULTAS FROM WS-REG-MULTA
035900     IF FS-MULTAS IS NOT EQUAL '00' THEN
036000        DISPLAY '* ERROR EN WRITE MULTAS = ' FS-MULTAS
036100        MOVE 9999 TO RETURN-CODE
036200        SET WS-FIN-PRESTAM TO TRUE
036300     ELSE
036400        ADD WS-IMPORTE-MULTA TO WS-MULTAS-TOTAL-PASO
036500        ADD 1 TO WS-CANT-VENCIDOS
036600     END-IF
036700
036800     MOVE BORROW-MEMBER-ID TO BT-MEMBER-ID
036900     SET BT-ES-VENCIDO     TO TRUE
037000     MOVE BORROW-BOOK-ID   TO BT-BOOK-ID
037100     MOVE BORROW-ID        TO BT-BORROW-ID
037200     MOVE BORROW-DUE-DATE  TO BT-DUE-DATE
037300     MOVE WS-DIAS-ATRASO   TO BT-DAYS-OVERDUE
037400     MOVE WS-IMPORTE-MULTA TO BT-PENALTY
037500     MOVE SPACES           TO BT-REJECT-MSG
037600
037700     WRITE REG-BITACO FROM WS-REG-BITACO
037800     IF FS-BITACO IS NOT EQUAL '00' THEN
037900        DISPLAY '* ERROR EN WRITE BITACORA = ' FS-BITACO
038000        MOVE 9999 TO RETURN-CODE
038100        SET WS-FIN-PRESTAM TO TRUE
038200     END-IF.
038300
038400 2200-MARCAR-VENCIDO-F.  EXIT.
038500
038600
038700*---- CIERRE: ACTUALIZA CONTROLES Y CIERRA LOS ARCHIVOS ---------
038800 9999-FINAL-I.
038900
039000     MOVE WS-CANT-VENCIDOS      TO CT-VENCIDOS-ABIERTOS
039100     ADD  WS-MULTAS-TOTAL-PASO  TO CT-MULTAS-TOTAL
039200
039300     REWRITE REG-CONTRO FROM WS-REG-CONTRO
039400     IF FS-CONTRO IS NOT EQUAL '00' THEN
039500        DISPLAY '* ERROR EN REWRITE CONTROLES = ' FS-CONTRO
039600        MOVE 9999 TO RETURN-CODE
039700     END-IF
039800
039900     CLOSE PRESTAM
040000     CLOSE MULTAS
040100     CLOSE BITACORA
040200     CLOSE CONTROLES
040300
040400     DISPLAY '=============================================='
040500     DISPLAY ' PRESTAMOS ABIERTOS LEIDOS..: '
040600             WS-CANT-PRESTA-LEIDOS
040700     DISPLAY ' PRESTAMOS VENCIDOS HOY.....: ' WS-CANT-VENCIDOS
040800     DISPLAY ' MULTAS GENERADAS EN EL PASO: '
040900             WS-MULTAS-TOTAL-PASO
041000     DISPLAY '=============================================='.
041100
041200 9999-FINAL-F.  EXIT.
