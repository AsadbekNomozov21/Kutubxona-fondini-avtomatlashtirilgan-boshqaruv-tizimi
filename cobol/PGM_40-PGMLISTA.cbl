000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMLISTA.
000300 AUTHOR.        L SOSA.
000400 INSTALLATION.  BIBLIOTECA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.  19/07/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000800                 SISTEMAS DE LA BIBLIOTECA CENTRAL.
000900***************************************************************
001000*    PGMLISTA  -  PASO 40 (ULTIMO) DEL STREAM DE CIERRE DIARIO *
001100*    ===========================================               *
001200*    ARMA EL LISTADO DIARIO DE CIRCULACION, 132 COLUMNAS:      *
001300*      - ENCABEZADO DE PAGINA CON TITULO, FECHA Y NUMERO DE    *
001400*        PAGINA.                                               *
001500*      - UN RENGLON POR CADA MOVIMIENTO ACEPTADO (PRESTAMO,    *
001600*        DEVOLUCION, VENCIDO) O RECHAZADO, EN ORDEN DE SOCIO,   *
001700*        TOMADOS DE LA BITACORA ARMADA POR PGMSEVAL/PGMPOSTM/   *
001800*        PGMVENCE.                                              *
001900*      - CORTE DE CONTROL POR SOCIO: RENGLON MEMBER TOTAL CON   *
002000*        EL SUBTOTAL DE MULTAS DEL SOCIO.                       *
002100*      - BLOQUE DE TOTALES GENERALES AL FINAL, TOMADO DE        *
002200*        CONTROLES.                                             *
002300*    LA BITACORA Y LOS LIBROS SE CARGAN COMPLETOS EN TABLA EN   *
002400*    MEMORIA (NO HAY SORT EN ESTE SHOP); EL SOCIO MANDA EL      *
002500*    ORDEN DEL LISTADO PORQUE SOCIOS YA VIENE EN ORDEN DE       *
002600*    NUMERO DE SOCIO.                                           *
002700***************************************************************
002800*    HISTORIAL DE CAMBIOS
002900*    ----------------------------------------------------------
003000*    AAMMDD PROGRAMADOR  PETICION    DESCRIPCION
003100*    ----------------------------------------------------------
003200*    890719 LSOSA        INI-0033    ALTA INICIAL DEL PROGRAMA.   LISTA001
003300*    900304 LSOSA        MNT-0091    SE AGREGA EL CORTE DE        LISTA002
003400*                                    CONTROL MEMBER TOTAL (ANTES
003500*                                    SOLO LISTABA EL DETALLE).
003600*    960920 MCASTRO      MNT-0459    SE AGREGA LA BUSQUEDA DE     LISTA003
003700*                                    TITULO DE LIBRO CONTRA LA
003800*                                    TABLA DE LIBROS (ANTES EL
003900*                                    DETALLE NO LLEVABA TITULO).
004000*    981207 JPEREIRA     Y2K-0007    REVISION Y2K: LA FECHA DE    LISTA004
004100*                                    PROCESO DEL TITULO YA VIENE
004200*                                    EN 4 DIGITOS DE AÑO DESDE
004300*                                    CONTROLES. SIN CAMBIOS.
004400*    990311 JPEREIRA     Y2K-0007F   CIERRE DEL EXPEDIENTE Y2K.   LISTA005
004500*    151016 LSOSA        MNT-0750    BLOQUE DE TOTALES GENERALES  LISTA006
004600*                                    AL FINAL DEL LISTADO (ANTES
004700*                                    SOLO SE MOSTRABA POR DISPLAY
004800*                                    EN CADA PASO POR SEPARADO).
004900*    160215 LSOSA        MNT-0805    CT-MULTAS-TOTAL (CONTROLES)  LISTA007
005000*                                    Y BT-PENALTY (TABLA DE
005100*                                    BITACORA) PASAN A COMP-3,
005200*                                    COMO USA EL DEPARTAMENTO
005300*                                    PARA LOS IMPORTES INTERNOS.
005400*    160304 LSOSA        MNT-0812    SE AGREGA EL PARRAFO 1220    LISTA008
005500*                                    PARA LISTAR LOS RECHAZOS DE
005600*                                    FUNCIONARIO DE PGMSEVAL (NO
005700*                                    TIENEN SOCIO, POR LO QUE NO
005800*                                    ENTRABAN POR 2210). USAN LA
005900*                                    MISMA LINEA QUE EL RECHAZO DE
006000*                                    SOCIO, CON OTRA ETIQUETA.
006100***************************************************************
006200
006300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200
007300     SELECT SOCIOS    ASSIGN DDSOCIOS
007400            FILE STATUS IS FS-SOCIOS.
007500
007600     SELECT LIBROS    ASSIGN DDLIBROS
007700            FILE STATUS IS FS-LIBROS.
007800
007900     SELECT BITACORA  ASSIGN DDBITACO
008000            FILE STATUS IS FS-BITACO.
008100
008200     SELECT CONTROLES ASSIGN DDCONTRO
008300            FILE STATUS IS FS-CONTRO.
008400
008500     SELECT LISTADO   ASSIGN DDLISTA
008600            FILE STATUS IS FS-LISTA.
008700
008800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  SOCIOS
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500 01  REG-SOCIOS       PIC X(082).
009600
009700 FD  LIBROS
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000 01  REG-LIBROS       PIC X(082).
010100
010200 FD  BITACORA
010300     BLOCK CONTAINS 0 RECORDS
010400     RECORDING MODE IS F.
010500 01  REG-BITACO       PIC X(085).
010600
010700 FD  CONTROLES
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORDING MODE IS F.
011000 01  REG-CONTRO       PIC X(060).
011100
011200 FD  LISTADO
011300     BLOCK CONTAINS 0 RECORDS
011400     RECORDING MODE IS F.
011500 01  REG-LISTADO      PIC X(132).
011600
011700
011800 WORKING-STORAGE SECTION.
011900*=======================*
012000
012100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012200
012300 77  FS-SOCIOS                  PIC XX      VALUE SPACES.
012400     88  FS-SOCIOS-FIN                      VALUE '10'.
012500 77  FS-LIBROS                  PIC XX      VALUE SPACES.
012600     88  FS-LIBROS-FIN                      VALUE '10'.
012700 77  FS-BITACO                  PIC XX      VALUE SPACES.
012800     88  FS-BITACO-FIN                      VALUE '10'.
012900 77  FS-CONTRO                  PIC XX      VALUE SPACES.
013000 77  FS-LISTA                   PIC XX      VALUE SPACES.
013100
013200 77  WS-STATUS-FIN               PIC X      VALUE 'N'.
013300     88  WS-FIN-SOCIOS                      VALUE 'Y'.
013400
013500*---- FECHA DE PROCESO, TOMADA DEL RELOJ DEL SISTEMA ------------
013600 77  WS-FECHA-PROCESO-AAAAMMDD   PIC 9(08)  VALUE ZEROS.
013700
013800*---- CONTROL DE PAGINA E IMPRESION (MISMA IDEA QUE PGMIMCAF) ---
013900 77  WS-CUENTA-LINEA             PIC 9(02) USAGE COMP
014000                                  VALUE ZEROS.
014100 77  WS-CUENTA-PAGINA            PIC 9(02) USAGE COMP
014200                                  VALUE ZEROS.
014300
014400*---- CONTADORES DEL PASO (TODOS COMP) ---------------------------
014500 77  WS-CANT-MIEMBROS-LISTADOS   PIC 9(05) USAGE COMP
014600                                  VALUE ZEROS.
014700 77  WS-CANT-RENGLONES-MIEMBRO   PIC 9(05) USAGE COMP
014800                                  VALUE ZEROS.
014900 77  WS-SUBTOTAL-MIEMBRO         PIC S9(7)V99 VALUE ZEROS.
015000 77  WS-SUB-TITULO                PIC 9(02) USAGE COMP
015100                                   VALUE ZEROS.
015200
015300*//// COPY PARA ESTRUCTURA DE DATOS ////////////////////////////
015400
015500*    COPY CPSOCIO.
015600*    LAYOUT SOCIO - LARGO 82 BYTES
015700 01  WS-REG-SOCIO.
015800     03  MEMBER-ID             PIC 9(06)    VALUE ZEROS.
015900     03  MEMBER-NAME           PIC X(30)    VALUE SPACES.
016000     03  MEMBER-EMAIL          PIC X(30)    VALUE SPACES.
016100     03  MEMBER-PHONE          PIC X(13)    VALUE SPACES.
016200     03  MEMBER-STATUS         PIC X(01)    VALUE 'A'.
016300     03  MEMBER-LOANS-OUT      PIC 9(02)    VALUE ZEROS.
016400     03  FILLER                PIC X(08)    VALUE SPACES.
016500
016600*---- VISTA RESERVADA PARA EL DIA QUE EL LISTADO SE ORDENE POR --
016700*     APELLIDO EN VEZ DE POR CLAVE; HOY NO SE USA (VER MNT-0750).
016800 01  WS-SOCIO-NOMBRE-VISTA REDEFINES WS-REG-SOCIO.
016900     03  FILLER                PIC X(06).
017000     03  SN-APELLIDO           PIC X(20).
017100     03  SN-NOMBRE             PIC X(10).
017200     03  FILLER                PIC X(46).
017300
017400*    COPY CPLIBRO.
017500*    LAYOUT LIBRO - LARGO 82 BYTES. SE USA SOLO COMO AREA DE
017600*    TRABAJO TEMPORAL PARA CORTAR EL TITULO DEL LIBRO VIA
017700*    WS-LIBRO-SCAN (VER 3100-TRUNCAR-TITULO-I).
017800 01  WS-REG-LIBRO.
017900     03  BOOK-ID               PIC 9(06)    VALUE ZEROS.
018000     03  BOOK-TITLE            PIC X(40)    VALUE SPACES.
018100     03  BOOK-AUTHOR           PIC X(30)    VALUE SPACES.
018200     03  BOOK-COPIES-TOTAL     PIC 9(03)    VALUE ZEROS.
018300     03  BOOK-COPIES-AVAIL     PIC 9(03)    VALUE ZEROS.
018400     03  FILLER                PIC X(06)    VALUE SPACES.
018500
018600 01  WS-LIBRO-SCAN REDEFINES WS-REG-LIBRO.
018700     03  LS-ID-AREA            PIC X(06).
018800     03  LS-TITLE-CHARS        PIC X OCCURS 40 TIMES.
018900     03  LS-RESTO-AREA         PIC X(36).
019000
019100*    COPY CPCONTRO.
019200*    LAYOUT CONTROLES - LARGO 60 BYTES
019300 01  WS-REG-CONTRO.
019400     03  CT-MIEM-LEIDOS        PIC 9(05)    VALUE ZEROS.
019500     03  CT-MIEM-VALIDOS       PIC 9(05)    VALUE ZEROS.
019600     03  CT-MIEM-RECHAZADOS    PIC 9(05)    VALUE ZEROS.
019700     03  CT-FUNCIO-VALIDOS     PIC 9(03)    VALUE ZEROS.
019800     03  CT-FUNCIO-RECHAZADOS  PIC 9(03)    VALUE ZEROS.
019900     03  CT-SEMILLA-CREADA     PIC X(01)    VALUE 'N'.
020000     03  CT-TXN-LEIDAS         PIC 9(05)    VALUE ZEROS.
020100     03  CT-PRESTAMOS-ACEPT    PIC 9(05)    VALUE ZEROS.
020200     03  CT-DEVOLUC-ACEPT      PIC 9(05)    VALUE ZEROS.
020300     03  CT-TXN-RECHAZADAS     PIC 9(05)    VALUE ZEROS.
020400     03  CT-VENCIDOS-ABIERTOS  PIC 9(05)    VALUE ZEROS.
020500     03  CT-MULTAS-TOTAL       PIC S9(7)V99 COMP-3 VALUE ZEROS.
020600     03  FILLER                PIC X(08)    VALUE SPACES.
020700*///////////////////////////////////////////////////////////////
020800
020900*---- TABLA DE LIBROS EN MEMORIA, ORDEN ASCENDENTE DE CLAVE -----
021000 01  WS-TAB-LIBRO.
021100     03  WS-LIBRO-ENTRY OCCURS 2000 TIMES
021200             ASCENDING KEY IS TL-BOOK-ID
021300             INDEXED BY IX-LIBRO.
021400         05  TL-BOOK-ID            PIC 9(06).
021500         05  TL-BOOK-TITLE         PIC X(40).
021600         05  TL-BOOK-AUTHOR        PIC X(30).
021700         05  TL-COPIES-TOTAL       PIC 9(03).
021800         05  TL-COPIES-AVAIL       PIC 9(03).
021900         05  FILLER                PIC X(06).
022000 77  WS-CANT-LIBROS-TABLA          PIC 9(05) USAGE COMP
022100                                    VALUE ZEROS.
022200 77  WS-LIBRO-ENCONTRADO           PIC X(03) VALUE 'NO'.
022300     88  WS-LIBRO-FUE-ENCONTRADO           VALUE 'SI'.
022400
022500*---- TABLA DE BITACORA EN MEMORIA (NO ORDENADA POR SOCIO; EL    -
022600*     BARRIDO ES LINEAL POR SOCIO DESDE 2200-IMPRIMIR-MIEMBRO) --
022700 01  WS-TAB-BITACO.
022800     03  WS-BITACO-ENTRY OCCURS 5000 TIMES
022900             INDEXED BY IX-BITACO.
023000         05  BT-MEMBER-ID          PIC 9(06).
023100         05  BT-TIPO               PIC X(07).
023200             88  BT-ES-PRESTAMO             VALUE 'BORROW '.
023300             88  BT-ES-DEVOLUCION           VALUE 'RETURN '.
023400             88  BT-ES-VENCIDO              VALUE 'OVERDUE'.
023500             88  BT-ES-RECHAZO              VALUE 'RECHAZO'.
023600      88  BT-ES-RECHAZO-FUNCIO       VALUE 'RECFUNC'.
023700         05  BT-BOOK-ID            PIC 9(06).
023800         05  BT-BORROW-ID          PIC 9(08).
023900         05  BT-DUE-DATE           PIC 9(08).
024000         05  BT-DAYS-OVERDUE       PIC 9(04).
024100         05  BT-PENALTY            PIC S9(7)V99 COMP-3.
024200         05  BT-REJECT-MSG         PIC X(30).
024300         05  FILLER                PIC X(11).
024400 77  WS-CANT-BITACO-TABLA          PIC 9(05) USAGE COMP
024500                                    VALUE ZEROS.
024600
024700*---- VISTA AAAA/MM/DD DE UN RENGLON DE BITACORA, PARA ARMAR ----
024800*     LA LEYENDA "VTO: AAAA/MM/DD" EN 2400-IMPRIMIR-DETALLE-I ---
024900 01  WS-BITACO-VISTA REDEFINES WS-TAB-BITACO.
025000     03  WS-BITACO-VTO OCCURS 5000 TIMES
025100             INDEXED BY IX-BITACO-VTO.
025200         05  FILLER                PIC X(20).
025300         05  BV-VTO-ANO            PIC 9(04).
025400         05  BV-VTO-MES            PIC 9(02).
025500         05  BV-VTO-DIA            PIC 9(02).
025600         05  FILLER                PIC X(57).
025700
025800*---- AREA DE TITULO DE LIBRO CORTADO A 25 POSICIONES -----------
025900 01  WS-TITULO-25.
026000     03  WS-TITULO-25-CHARS    PIC X OCCURS 25 TIMES.
026100
026200*---- LINEAS DE IMPRESION ----------------------------------------
026300 01  WS-TITULO.
026400     03  FILLER                PIC X(01)    VALUE SPACES.
026500     03  FILLER                PIC X(40)    VALUE
026600             'KUTUBXONA DAILY CIRCULATION REPORT'.
026700     03  FILLER                PIC X(05)    VALUE SPACES.
026800     03  FILLER                PIC X(07)    VALUE 'FECHA: '.
026900     03  WS-TIT-FECHA          PIC 9999/99/99.
027000     03  FILLER                PIC X(05)    VALUE SPACES.
027100     03  FILLER                PIC X(08)    VALUE 'PAGINA: '.
027200     03  WS-TIT-PAGINA         PIC Z9.
027300     03  FILLER                PIC X(49)    VALUE SPACES.
027400
027500 01  WS-ENCABEZADO-COL.
027600     03  FILLER                PIC X(01)    VALUE SPACES.
027700     03  FILLER                PIC X(06)    VALUE 'SOCIO '.
027800     03  FILLER                PIC X(01)    VALUE SPACES.
027900     03  FILLER                PIC X(20)    VALUE 'NOMBRE'.
028000     03  FILLER                PIC X(01)    VALUE SPACES.
028100     03  FILLER                PIC X(07)    VALUE 'MOVTO. '.
028200     03  FILLER                PIC X(01)    VALUE SPACES.
028300     03  FILLER                PIC X(06)    VALUE 'LIBRO '.
028400     03  FILLER                PIC X(01)    VALUE SPACES.
028500     03  FILLER                PIC X(25)    VALUE 'TITULO'.
028600     03  FILLER                PIC X(01)    VALUE SPACES.
028700     03  FILLER                PIC X(12)    VALUE 'VTO/ATRASO'.
028800     03  FILLER                PIC X(01)    VALUE SPACES.
028900     03  FILLER                PIC X(12)    VALUE 'MULTA'.
029000     03  FILLER                PIC X(37)    VALUE SPACES.
029100
029200 01  WS-LINEA-DETALLE.
029300     03  FILLER                PIC X(01)    VALUE SPACES.
029400     03  LD-MEMBER-ID          PIC 9(06).
029500     03  FILLER                PIC X(01)    VALUE SPACES.
029600     03  LD-MEMBER-NAME        PIC X(20).
029700     03  FILLER                PIC X(01)    VALUE SPACES.
029800     03  LD-TIPO               PIC X(07).
029900     03  FILLER                PIC X(01)    VALUE SPACES.
030000     03  LD-BOOK-ID            PIC 9(06).
030100     03  FILLER                PIC X(01)    VALUE SPACES.
030200     03  LD-BOOK-TITLE         PIC X(25).
030300     03  FILLER                PIC X(01)    VALUE SPACES.
030400     03  LD-FECHA-O-DIAS       PIC X(12).
030500     03  FILLER                PIC X(01)    VALUE SPACES.
030600     03  LD-PENALTY            PIC Z,ZZZ,ZZ9.99.
030700     03  FILLER                PIC X(37)    VALUE SPACES.
030800
030900 01  WS-LINEA-RECHAZO.
031000     03  FILLER                PIC X(01)    VALUE SPACES.
031100     03  LR-MEMBER-ID          PIC 9(06).
031200     03  FILLER                PIC X(01)    VALUE SPACES.
031300     03  LR-ETIQUETA           PIC X(09)    VALUE 'RECHAZADO'.
031400     03  FILLER                PIC X(01)    VALUE SPACES.
031500     03  LR-MOTIVO             PIC X(30).
031600     03  FILLER                PIC X(84)    VALUE SPACES.
031700
031800 01  WS-LINEA-TOTAL-MIEMBRO.
031900     03  FILLER                PIC X(01)    VALUE SPACES.
032000     03  LT-MEMBER-ID          PIC 9(06).
032100     03  FILLER                PIC X(01)    VALUE SPACES.
032200     03  FILLER                PIC X(12)    VALUE 'MEMBER TOTAL'.
032300     03  FILLER                PIC X(01)    VALUE SPACES.
032400     03  LT-PENALTY            PIC Z,ZZZ,ZZ9.99.
032500     03  FILLER                PIC X(99)    VALUE SPACES.
032600
032700 01  WS-LINEA-GRAN-TOTAL.
032800     03  FILLER                PIC X(01)    VALUE SPACES.
032900     03  GT-ETIQUETA           PIC X(40).
033000     03  FILLER                PIC X(01)    VALUE SPACES.
033100     03  GT-VALOR-CANT         PIC ZZZZ9.
033200     03  FILLER                PIC X(01)    VALUE SPACES.
033300     03  GT-VALOR-MONTO        PIC Z,ZZZ,ZZ9.99.
033400     03  FILLER                PIC X(72)    VALUE SPACES.
033500
033600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
033700
033800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
033900 PROCEDURE DIVISION.
034000
034100 MAIN-PROGRAM-I.
034200
034300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
034400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
034500                                 UNTIL WS-FIN-SOCIOS
034600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
034700
034800 MAIN-PROGRAM-F.  GOBACK.
034900
035000
035100*---- CUERPO INICIO: CARGA TABLAS, ABRE ARCHIVOS, PRIMER SOCIO --
035200 1000-INICIO-I.
035300
035400     ACCEPT WS-FECHA-PROCESO-AAAAMMDD FROM DATE YYYYMMDD
035500     MOVE ZEROS TO WS-CUENTA-LINEA
035600     MOVE ZEROS TO WS-CUENTA-PAGINA
035700
035800     OPEN INPUT SOCIOS
035900     IF FS-SOCIOS IS NOT EQUAL '00' THEN
036000        DISPLAY '* ERROR EN OPEN SOCIOS = ' FS-SOCIOS
036100        MOVE 9999 TO RETURN-CODE
036200        SET WS-FIN-SOCIOS TO TRUE
036300     END-IF
036400
036500     OPEN INPUT CONTROLES
036600     IF FS-CONTRO IS NOT EQUAL '00' THEN
036700        DISPLAY '* ERROR EN OPEN CONTROLES = ' FS-CONTRO
036800        MOVE 9999 TO RETURN-CODE
036900        SET WS-FIN-SOCIOS TO TRUE
037000     ELSE
037100        READ CONTROLES INTO WS-REG-CONTRO
037200        IF FS-CONTRO IS NOT EQUAL '00' THEN
037300           DISPLAY '* ERROR EN LECTURA CONTROLES = ' FS-CONTRO
037400           MOVE 9999 TO RETURN-CODE
037500           SET WS-FIN-SOCIOS TO TRUE
037600        END-IF
037700     END-IF
037800
037900     OPEN OUTPUT LISTADO
038000     IF FS-LISTA IS NOT EQUAL '00' THEN
038100        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTA
038200        MOVE 9999 TO RETURN-CODE
038300        SET WS-FIN-SOCIOS TO TRUE
038400     END-IF
038500
038600     IF RETURN-CODE NOT EQUAL 9999 THEN
038700        PERFORM 1100-CARGAR-LIBROS-I THRU 1100-CARGAR-LIBROS-F
038800        PERFORM 1200-CARGAR-BITACO-I THRU 1200-CARGAR-BITACO-F
038900        PERFORM 6500-IMPRIMIR-TITULOS-I
039000           THRU 6500-IMPRIMIR-TITULOS-F
039100        PERFORM 1220-LISTAR-RECHAZOS-FUNCIO-I
039200           THRU 1220-LISTAR-RECHAZOS-FUNCIO-F
039300        PERFORM 2100-LEER-SOCIO-I THRU 2100-LEER-SOCIO-F
039400     END-IF.
039500
039600 1000-INICIO-F.  EXIT.
039700
039800
039900*---- CARGA LIBROS COMPLETO EN LA TABLA EN MEMORIA --------------
040000 1100-CARGAR-LIBROS-I.
040100
040200     OPEN INPUT LIBROS
040300     IF FS-LIBROS IS NOT EQUAL '00' THEN
040400        DISPLAY '* ERROR EN OPEN LIBROS = ' FS-LIBROS
040500        MOVE 9999 TO RETURN-CODE
040600        SET WS-FIN-SOCIOS TO TRUE
040700     ELSE
040800        PERFORM 1110-LEER-UN-LIBRO-I THRU 1110-LEER-UN-LIBRO-F
040900           UNTIL FS-LIBROS EQUAL '10'
041000        CLOSE LIBROS
041100     END-IF.
041200
041300 1100-CARGAR-LIBROS-F.  EXIT.
041400
041500
041600*---- LEE UN REGISTRO DE LIBROS Y LO AGREGA A LA TABLA ----------
041700 1110-LEER-UN-LIBRO-I.
041800
041900     READ LIBROS
042000     IF FS-LIBROS EQUAL '00' THEN
042100        ADD 1 TO WS-CANT-LIBROS-TABLA
042200        SET IX-LIBRO TO WS-CANT-LIBROS-TABLA
042300        MOVE REG-LIBROS TO WS-LIBRO-ENTRY (IX-LIBRO)
042400     ELSE
042500        IF FS-LIBROS NOT EQUAL '10' THEN
042600           DISPLAY '* ERROR EN LECTURA LIBROS = ' FS-LIBROS
042700           MOVE 9999 TO RETURN-CODE
042800           SET WS-FIN-SOCIOS TO TRUE
042900        END-IF
043000     END-IF.
043100
043200 1110-LEER-UN-LIBRO-F.  EXIT.
043300
043400
043500*---- CARGA BITACORA COMPLETA EN LA TABLA EN MEMORIA ------------
043600 1200-CARGAR-BITACO-I.
043700
043800     OPEN INPUT BITACORA
043900     IF FS-BITACO IS NOT EQUAL '00' THEN
044000        DISPLAY '* ERROR EN OPEN BITACORA = ' FS-BITACO
044100        MOVE 9999 TO RETURN-CODE
044200        SET WS-FIN-SOCIOS TO TRUE
044300     ELSE
044400        PERFORM 1210-LEER-UNA-BITACO-I THRU 1210-LEER-UNA-BITACO-F
044500           UNTIL FS-BITACO EQUAL '10'
044600        CLOSE BITACORA
044700     END-IF.
044800
044900 1200-CARGAR-BITACO-F.  EXIT.
045000
045100
045200*---- LEE UN RENGLON DE BITACORA Y LO AGREGA A LA TABLA ---------
045300 1210-LEER-UNA-BITACO-I.
045400
045500     READ BITACORA
045600     IF FS-BITACO EQUAL '00' THEN
045700        ADD 1 TO WS-CANT-BITACO-TABLA
045800        SET IX-BITACO TO WS-CANT-BITACO-TABLA
045900        MOVE REG-BITACO TO WS-BITACO-ENTRY (IX-BITACO)
046000     ELSE
046100        IF FS-BITACO NOT EQUAL '10' THEN
046200           DISPLAY '* ERROR EN LECTURA BITACORA = ' FS-BITACO
046300           MOVE 9999 TO RETURN-CODE
046400           SET WS-FIN-SOCIOS TO TRUE
046500        END-IF
046600     END-IF.
046700
046800 1210-LEER-UNA-BITACO-F.  EXIT.
046900
047000*---- RECORRE LA TABLA DE BITACORA BUSCANDO RENGLONES DE ------
047100*     RECHAZO DE FUNCIONARIO (SEMBRADO U2); ESTOS RENGLONES NO
047200*     TIENEN SOCIO ASOCIADO, POR LO QUE NO PUEDEN ESPERAR AL
047300*     CORTE DE CONTROL POR SOCIO (2210-COTEJAR-BITACO-I) Y SE
047400*     LISTAN UNA SOLA VEZ, ANTES DEL PRIMER SOCIO.
047500 1220-LISTAR-RECHAZOS-FUNCIO-I.
047600
047700     PERFORM 1225-IMPRIMIR-RECHAZO-FUNCIO-I
047800        THRU 1225-IMPRIMIR-RECHAZO-FUNCIO-F
047900        VARYING IX-BITACO FROM 1 BY 1
048000           UNTIL IX-BITACO > WS-CANT-BITACO-TABLA.
048100
048200 1220-LISTAR-RECHAZOS-FUNCIO-F.  EXIT.
048300
048400
048500*---- IMPRIME UN RENGLON DE RECHAZO DE FUNCIONARIO SI EL --------
048600*     RENGLON EN CURSO DE LA TABLA ES DE ESE TIPO (VER 88
048700*     BT-ES-RECHAZO-FUNCIO EN CPBITACO).
048800 1225-IMPRIMIR-RECHAZO-FUNCIO-I.
048900
049000     IF BT-ES-RECHAZO-FUNCIO (IX-BITACO) THEN
049100        MOVE SPACES             TO WS-LINEA-RECHAZO
049200        MOVE 'RECH.FUNC'        TO LR-ETIQUETA
049300        MOVE BT-MEMBER-ID (IX-BITACO)   TO LR-MEMBER-ID
049400        MOVE BT-REJECT-MSG (IX-BITACO)  TO LR-MOTIVO
049500        MOVE WS-LINEA-RECHAZO   TO WS-LINEA-DETALLE
049600        PERFORM 6000-GRABAR-RENGLON-I THRU 6000-GRABAR-RENGLON-F
049700     END-IF.
049800
049900 1225-IMPRIMIR-RECHAZO-FUNCIO-F.  EXIT.
050000
050100
050200*---- CUERPO PRINCIPAL: UN SOCIO POR VUELTA ----------------------
050300 2000-PROCESO-I.
050400
050500     PERFORM 2200-IMPRIMIR-MIEMBRO-I THRU 2200-IMPRIMIR-MIEMBRO-F
050600     PERFORM 2100-LEER-SOCIO-I       THRU 2100-LEER-SOCIO-F.
050700
050800 2000-PROCESO-F.  EXIT.
050900
051000
051100*---- LEE EL SIGUIENTE SOCIO -------------------------------------
051200 2100-LEER-SOCIO-I.
051300
051400     READ SOCIOS INTO WS-REG-SOCIO
051500
051600     EVALUATE FS-SOCIOS
051700        WHEN '00'
051800           CONTINUE
051900        WHEN '10'
052000           SET WS-FIN-SOCIOS TO TRUE
052100        WHEN OTHER
052200           DISPLAY '* ERROR EN LECTURA SOCIOS = ' FS-SOCIOS
052300           MOVE 9999 TO RETURN-CODE
052400           SET WS-FIN-SOCIOS TO TRUE
052500     END-EVALUATE.
052600
052700 2100-LEER-SOCIO-F.  EXIT.
052800
052900
053000*---- BARRE LA TABLA DE BITACORA BUSCANDO LOS RENGLONES DE ESTE -
053100*     SOCIO Y, SI HUBO ALGUNO, IMPRIME EL CORTE MEMBER TOTAL ----
053200 2200-IMPRIMIR-MIEMBRO-I.
053300
053400     MOVE ZEROS TO WS-CANT-RENGLONES-MIEMBRO
053500     MOVE ZEROS TO WS-SUBTOTAL-MIEMBRO
053600
053700     PERFORM 2210-COTEJAR-BITACO-I THRU 2210-COTEJAR-BITACO-F
053800        VARYING IX-BITACO FROM 1 BY 1
053900           UNTIL IX-BITACO > WS-CANT-BITACO-TABLA
054000
054100     IF WS-CANT-RENGLONES-MIEMBRO GREATER ZEROS THEN
054200        PERFORM 2900-IMPRIMIR-TOTAL-MIEMBRO-I
054300           THRU 2900-IMPRIMIR-TOTAL-MIEMBRO-F
054400        ADD 1 TO WS-CANT-MIEMBROS-LISTADOS
054500     END-IF.
054600
054700 2200-IMPRIMIR-MIEMBRO-F.  EXIT.
054800
054900
055000*---- COTEJA UN RENGLON DE LA TABLA DE BITACORA CONTRA EL -------
055100*     SOCIO EN CURSO; SI COINCIDE, IMPRIME EL DETALLE -----------
055200 2210-COTEJAR-BITACO-I.
055300
055400     IF BT-MEMBER-ID (IX-BITACO) EQUAL MEMBER-ID THEN
055500        PERFORM 2300-IMPRIMIR-ENTRADA-I
055600           THRU 2300-IMPRIMIR-ENTRADA-F
055700        ADD 1 TO WS-CANT-RENGLONES-MIEMBRO
055800     END-IF.
055900
056000 2210-COTEJAR-BITACO-F.  EXIT.
056100
056200
056300*---- DESPACHA EL RENGLON SEGUN SEA DETALLE O RECHAZO -----------
056400 2300-IMPRIMIR-ENTRADA-I.
056500
056600     IF BT-ES-RECHAZO (IX-BITACO) THEN
056700        PERFORM 2700-IMPRIMIR-RECHAZO-I THRU 2700-IMPRIMIR-RECHAZO-F
056800     ELSE
056900        PERFORM 2400-IMPRIMIR-DETALLE-I THRU 2400-IMPRIMIR-DETALLE-F
057000        ADD BT-PENALTY (IX-BITACO) TO WS-SUBTOTAL-MIEMBRO
057100     END-IF.
057200
057300 2300-IMPRIMIR-ENTRADA-F.  EXIT.
057400
057500
057600*---- ARMA Y GRABA EL RENGLON DE DETALLE -------------------------
057700 2400-IMPRIMIR-DETALLE-I.
057800
057900     MOVE SPACES             TO WS-LINEA-DETALLE
058000     MOVE MEMBER-ID          TO LD-MEMBER-ID
058100     MOVE MEMBER-NAME (1:20) TO LD-MEMBER-NAME
058200     MOVE BT-TIPO (IX-BITACO) TO LD-TIPO
058300     MOVE BT-BOOK-ID (IX-BITACO) TO LD-BOOK-ID
058400
058500     PERFORM 3000-BUSCAR-LIBRO-I THRU 3000-BUSCAR-LIBRO-F
058600     IF WS-LIBRO-FUE-ENCONTRADO THEN
058700        PERFORM 3100-TRUNCAR-TITULO-I THRU 3100-TRUNCAR-TITULO-F
058800        MOVE WS-TITULO-25 TO LD-BOOK-TITLE
058900     ELSE
059000        MOVE SPACES TO LD-BOOK-TITLE
059100     END-IF
059200
059300     EVALUATE TRUE
059400        WHEN BT-ES-VENCIDO (IX-BITACO)
059500           MOVE 'ATR: ' TO LD-FECHA-O-DIAS (1:5)
059600           MOVE BT-DAYS-OVERDUE (IX-BITACO)
059700                TO LD-FECHA-O-DIAS (6:4)
059800        WHEN BT-ES-DEVOLUCION (IX-BITACO) AND
059900             BT-DAYS-OVERDUE (IX-BITACO) GREATER ZEROS
060000           MOVE 'ATR: ' TO LD-FECHA-O-DIAS (1:5)
060100           MOVE BT-DAYS-OVERDUE (IX-BITACO)
060200                TO LD-FECHA-O-DIAS (6:4)
060300        WHEN OTHER
060400           MOVE 'VTO: '           TO LD-FECHA-O-DIAS (1:5)
060500           MOVE BT-DUE-DATE (IX-BITACO)
060600                TO LD-FECHA-O-DIAS (6:8)
060700     END-EVALUATE
060800
060900     MOVE BT-PENALTY (IX-BITACO) TO LD-PENALTY
061000
061100     PERFORM 6000-GRABAR-RENGLON-I THRU 6000-GRABAR-RENGLON-F.
061200
061300 2400-IMPRIMIR-DETALLE-F.  EXIT.
061400
061500
061600*---- ARMA Y GRABA EL RENGLON DE RECHAZO -------------------------
061700 2700-IMPRIMIR-RECHAZO-I.
061800
061900     MOVE SPACES            TO WS-LINEA-RECHAZO
062000     MOVE 'RECHAZADO'       TO LR-ETIQUETA
062100     MOVE MEMBER-ID         TO LR-MEMBER-ID
062200     MOVE BT-REJECT-MSG (IX-BITACO) TO LR-MOTIVO
062300
062400     MOVE WS-LINEA-RECHAZO TO WS-LINEA-DETALLE
062500     PERFORM 6000-GRABAR-RENGLON-I THRU 6000-GRABAR-RENGLON-F.
062600
062700 2700-IMPRIMIR-RECHAZO-F.  EXIT.
062800
062900
063000*---- ARMA Y GRABA EL RENGLON MEMBER TOTAL -----------------------
063100 2900-IMPRIMIR-TOTAL-MIEMBRO-I.
063200
063300     MOVE SPACES           TO WS-LINEA-TOTAL-MIEMBRO
063400     MOVE MEMBER-ID        TO LT-MEMBER-ID
063500     MOVE WS-SUBTOTAL-MIEMBRO TO LT-PENALTY
063600
063700     MOVE WS-LINEA-TOTAL-MIEMBRO TO WS-LINEA-DETALLE
063800     PERFORM 6000-GRABAR-RENGLON-I THRU 6000-GRABAR-RENGLON-F.
063900
064000 2900-IMPRIMIR-TOTAL-MIEMBRO-F.  EXIT.
064100
064200
064300*---- BUSQUEDA BINARIA DEL LIBRO POR SU NUMERO -------------------
064400 3000-BUSCAR-LIBRO-I.
064500
064600     MOVE 'NO' TO WS-LIBRO-ENCONTRADO
064700     SEARCH ALL WS-LIBRO-ENTRY
064800        WHEN TL-BOOK-ID (IX-LIBRO) EQUAL LD-BOOK-ID
064900           MOVE 'SI' TO WS-LIBRO-ENCONTRADO
065000        AT END
065100           CONTINUE
065200     END-SEARCH.
065300
065400 3000-BUSCAR-LIBRO-F.  EXIT.
065500
065600
065700*---- CORTA EL TITULO DEL LIBRO A 25 POSICIONES ------------------
065800*     BARRIDO CARACTER POR CARACTER, IGUAL IDEA QUE EL ESCANEO
065900*     DE CORREO EN PGM_10-PGMSEVAL.
066000 3100-TRUNCAR-TITULO-I.
066100
066200     MOVE TL-BOOK-TITLE (IX-LIBRO) TO BOOK-TITLE
066300
066400     PERFORM 3110-COPIAR-CARACTER-I THRU 3110-COPIAR-CARACTER-F
066500        VARYING WS-SUB-TITULO FROM 1 BY 1
066600           UNTIL WS-SUB-TITULO > 25.
066700
066800 3100-TRUNCAR-TITULO-F.  EXIT.
066900
067000
067100*---- COPIA UN CARACTER DEL TITULO A LA VISTA DE 25 POSICIONES --
067200 3110-COPIAR-CARACTER-I.
067300
067400     MOVE LS-TITLE-CHARS (WS-SUB-TITULO)
067500       TO WS-TITULO-25-CHARS (WS-SUB-TITULO).
067600
067700 3110-COPIAR-CARACTER-F.  EXIT.
067800
067900
068000*---- GRABA UN RENGLON, CON SALTO DE PAGINA SI CORRESPONDE -------
068100 6000-GRABAR-RENGLON-I.
068200
068300     IF WS-CUENTA-LINEA GREATER 55 THEN
068400        PERFORM 6500-IMPRIMIR-TITULOS-I
068500           THRU 6500-IMPRIMIR-TITULOS-F
068600     END-IF
068700
068800     WRITE REG-LISTADO FROM WS-LINEA-DETALLE AFTER 1
068900     IF FS-LISTA IS NOT EQUAL '00' THEN
069000        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTA
069100        MOVE 9999 TO RETURN-CODE
069200        SET WS-FIN-SOCIOS TO TRUE
069300     END-IF
069400
069500     ADD 1 TO WS-CUENTA-LINEA.
069600
069700 6000-GRABAR-RENGLON-F.  EXIT.
069800
069900
070000*---- IMPRIME EL ENCABEZADO DE PAGINA ----------------------------
070100 6500-IMPRIMIR-TITULOS-I.
070200
070300     ADD 1 TO WS-CUENTA-PAGINA
070400     MOVE WS-CUENTA-PAGINA TO WS-TIT-PAGINA
070500     MOVE WS-FECHA-PROCESO-AAAAMMDD TO WS-TIT-FECHA
070600     MOVE 1 TO WS-CUENTA-LINEA
070700
070800     WRITE REG-LISTADO FROM WS-TITULO AFTER PAGE
070900     IF FS-LISTA IS NOT EQUAL '00' THEN
071000        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTA
071100        MOVE 9999 TO RETURN-CODE
071200        SET WS-FIN-SOCIOS TO TRUE
071300     END-IF
071400
071500     WRITE REG-LISTADO FROM WS-ENCABEZADO-COL AFTER 2
071600     IF FS-LISTA IS NOT EQUAL '00' THEN
071700        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTA
071800        MOVE 9999 TO RETURN-CODE
071900        SET WS-FIN-SOCIOS TO TRUE
072000     END-IF
072100
072200     ADD 2 TO WS-CUENTA-LINEA.
072300
072400 6500-IMPRIMIR-TITULOS-F.  EXIT.
072500
072600
072700*---- CIERRE: IMPRIME EL BLOQUE DE TOTALES GENERALES ------------
072800 9999-FINAL-I.
072900
073000     MOVE SPACES TO WS-LINEA-GRAN-TOTAL
073100     WRITE REG-LISTADO FROM WS-LINEA-GRAN-TOTAL AFTER 2
073200
073300     MOVE 'TRANSACCIONES LEIDAS'              TO GT-ETIQUETA
073400     MOVE CT-TXN-LEIDAS                        TO GT-VALOR-CANT
073500     MOVE ZEROS                                TO GT-VALOR-MONTO
073600     WRITE REG-LISTADO FROM WS-LINEA-GRAN-TOTAL AFTER 1
073700
073800     MOVE 'PRESTAMOS ACEPTADOS'                TO GT-ETIQUETA
073900     MOVE CT-PRESTAMOS-ACEPT                   TO GT-VALOR-CANT
074000     WRITE REG-LISTADO FROM WS-LINEA-GRAN-TOTAL AFTER 1
074100
074200     MOVE 'DEVOLUCIONES ACEPTADAS'             TO GT-ETIQUETA
074300     MOVE CT-DEVOLUC-ACEPT                     TO GT-VALOR-CANT
074400     WRITE REG-LISTADO FROM WS-LINEA-GRAN-TOTAL AFTER 1
074500
074600     MOVE 'TRANSACCIONES RECHAZADAS'           TO GT-ETIQUETA
074700     MOVE CT-TXN-RECHAZADAS                    TO GT-VALOR-CANT
074800     WRITE REG-LISTADO FROM WS-LINEA-GRAN-TOTAL AFTER 1
074900
075000     MOVE 'SOCIOS RECHAZADOS EN VALIDACION'    TO GT-ETIQUETA
075100     MOVE CT-MIEM-RECHAZADOS                   TO GT-VALOR-CANT
075200     WRITE REG-LISTADO FROM WS-LINEA-GRAN-TOTAL AFTER 1
075300
075400     MOVE 'PRESTAMOS VENCIDOS ABIERTOS'        TO GT-ETIQUETA
075500     MOVE CT-VENCIDOS-ABIERTOS                 TO GT-VALOR-CANT
075600     WRITE REG-LISTADO FROM WS-LINEA-GRAN-TOTAL AFTER 1
075700
075800     MOVE 'TOTAL DE MULTAS ASIGNADAS'          TO GT-ETIQUETA
075900     MOVE ZEROS                                TO GT-VALOR-CANT
076000     MOVE CT-MULTAS-TOTAL                      TO GT-VALOR-MONTO
076100     WRITE REG-LISTADO FROM WS-LINEA-GRAN-TOTAL AFTER 1
076200
076300     CLOSE SOCIOS
076400     CLOSE CONTROLES
076500     CLOSE LISTADO
076600
076700     DISPLAY '=============================================='
076800     DISPLAY ' SOCIOS LISTADOS......: ' WS-CANT-MIEMBROS-LISTADOS
076900     DISPLAY ' PAGINAS IMPRESAS.....: ' WS-CUENTA-PAGINA
077000     DISPLAY '=============================================='.
077100
077200 9999-FINAL-F.  EXIT.
